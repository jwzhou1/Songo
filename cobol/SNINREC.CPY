000100******************************************************************
000200*    SNINREC  --  INVOICE RECORD LAYOUT                           *
000300*    COPY MEMBER FOR THE SHIPMENT INVOICE OUTPUT RECORD.          *
000400*    USED BY SNINVGN (INVOICE GENERATION) AND SNSTATS (STATS).    *
000500*         RJD  06/02/97  ORIGINAL COPY MEMBER                     *
000600*         KTM  11/09/98  ADDED CENTURY DIGITS TO INV-NUM-DATE     *
000700******************************************************************
000800 01  SN-INVOICE-RECORD.
000900     05  INV-INVOICE-NUMBER.
001000         10  INV-NUM-LITERAL          PIC X(4).
001100         10  INV-NUM-DATE             PIC 9(8).
001200         10  INV-NUM-DASH             PIC X(1).
001300         10  INV-NUM-SEQ              PIC 9(4).
001400         10  FILLER                   PIC X(3).
001500     05  INV-INVOICE-NUMBER-X  REDEFINES
001600         INV-INVOICE-NUMBER           PIC X(20).
001700     05  INV-SHIPMENT-NUMBER          PIC X(20).
001800     05  INV-SUBTOTAL                 PIC S9(7)V9(2).
001900     05  INV-TAX-AMOUNT               PIC S9(7)V9(2).
002000     05  INV-DISCOUNT-AMOUNT          PIC S9(7)V9(2).
002100     05  INV-SHIPPING-FEE             PIC S9(7)V9(2).
002200     05  INV-TOTAL-AMOUNT             PIC S9(7)V9(2).
002300     05  INV-INVOICE-STATUS           PIC X(10).
002400         88  INV-STAT-PENDING             VALUE 'PENDING'.
002500         88  INV-STAT-PAID                VALUE 'PAID'.
002600         88  INV-STAT-CANCELLED           VALUE 'CANCELLED'.
002700         88  INV-CAN-BE-PAID              VALUE 'PENDING'.
002800     05  INV-DUE-DAYS                 PIC S9(3).
002900     05  INV-ISSUE-DATE               PIC 9(8).
003000     05  INV-DUE-DATE                 PIC 9(8).
003100     05  INV-PAID-DATE                PIC 9(8).
003200     05  FILLER                       PIC X(18).

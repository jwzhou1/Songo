000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SNCARRT.
000300 AUTHOR.        R J DELACRUZ.
000400 INSTALLATION.  SONGO FREIGHT SYSTEMS - BATCH RATING GROUP.
000500 DATE-WRITTEN.  06/09/97.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SNCARRT  --  MULTI-CARRIER DEMO RATE SHOP                    *
001000*                                                                 *
001100*    READS SN-CARRRQ-IN, ONE ROW PER CARRIER/SERVICE OFFERED      *
001200*    FOR EACH QUOTE NUMBER SUBMITTED BY THE UPSTREAM RATE-SHOP    *
001300*    FEED.  COMPUTES A DEMO QUOTED PRICE AND TRANSIT DAYS FOR     *
001400*    EACH CARRIER/SERVICE ROW FROM THE FIXED CARRIER MULTIPLIER   *
001500*    TABLE, SORTS EACH QUOTE'S CARRIER ROWS BY PRICE THEN BY      *
001600*    TRANSIT DAYS, AND FLAGS THE LOWEST-PRICED ROW AS THE BEST    *
001700*    QUOTE ON THE CONTROL BREAK.  THIS RUN IS FOR DEMONSTRATION   *
001800*    / QUOTE-COMPARISON PURPOSES ONLY -- IT DOES NOT CALL ANY     *
001900*    LIVE CARRIER RATE ENGINE.                                    *
002000*                                                                 *
002100*    CHANGE LOG                                                   *
002200*    ----------                                                   *
002300*    06/09/97  RJD  ORIGINAL PROGRAM - SEE REQUEST SFS-0119        RJD003
002400*    10/02/97  RJD  ADDED SECONDARY SORT KEY ON TRANSIT DAYS TO    RJD003
002500*                   BREAK PRICE TIES, PER SFS-0142                RJD003
002600*    03/11/98  KTM  CORRECTED BEST-QUOTE-FLAG RESET ON QUOTE       KTM003
002700*                   BREAK - WAS CARRYING OVER FROM PRIOR QUOTE     KTM003
002800*                   NUMBER, SFS-0179                              KTM003
002900*    11/09/98  KTM  Y2K - RUN-DATE ON SUMMARY LINE EXPANDED        KTM003
003000*                   TO 4-DIGIT YEAR, SFS-0233                     KTM003
003100*    08/30/00  DLW  ADDED DHL AND USPS ROWS TO CARRIER TABLE       DLW003
003200*                   PER RATE COMMITTEE MEMO 00-07                 DLW003
003300*    05/14/03  DLW  ADDED GRAND TOTAL COUNT OF QUOTES PROCESSED    DLW003
003400*                   TO SUMMARY DISPLAY - SFS-0296                 DLW003
003500*    09/22/03  DLW  CORRECTED DEMO PRICE CALC - MULTIPLIER MOVE    DLW004
003600*                   WAS HIGH-ORDER TRUNCATING THE TABLE VALUE.     DLW004
003700*                   REPLACED WITH BASE + WEIGHT + DISTANCE +       DLW004
003800*                   VOLUME-SURCHARGE FORMULA PER RATE COMMITTEE    DLW004
003900*                   MEMO 03-11, SFS-0301                          DLW004
004000******************************************************************
004100*    OPERATOR NOTE - RESTART/RERUN                                *
004200*    ------------------------------                                *
004300*    THE CARRIER RATE-SHOP DEMO NEVER RUNS AS PART OF THE          *
004400*    PRODUCTION NIGHTLY RATING CYCLE - IT IS SUBMITTED ON DEMAND   *
004500*    BY THE SALES ENGINEERING GROUP WHEN A PROSPECTIVE CUSTOMER    *
004600*    WANTS A SIDE-BY-SIDE MULTI-CARRIER COMPARISON FOR A SAMPLE    *
004700*    SHIPMENT PROFILE.  BOTH SNCRIN AND SNCROUT ARE TEMPORARY      *
004800*    DATASETS OWNED BY THE SUBMITTING TSO USER, NOT PRODUCTION     *
004900*    MASTER FILES, SO A RERUN IS SIMPLY A MATTER OF RESUBMITTING   *
005000*    THE JOB - THERE IS NO SHARED STATE TO CLEAN UP AND NO         *
005100*    DOWNSTREAM STEP DEPENDS ON THIS PROGRAM'S OUTPUT.             *
005200*                                                                  *
005300*    THE CARRIER/SERVICE FIXED TABLE (SNCRREC, CST-ENTRY) MUST     *
005400*    BE KEPT IN SYNC WITH WHATEVER CARRIERS SALES ENGINEERING IS   *
005500*    CURRENTLY DEMOING - AN UNMATCHED CARRIER CODE ON THE FEED     *
005600*    PRICES AT ZERO RATHER THAN ABENDING THE STEP (SEE              *
005700*    220-CALC-DEMO-PRICE BELOW), SO A STALE TABLE PRODUCES A       *
005800*    QUIETLY WRONG DEMO RATHER THAN A NOTICEABLE FAILURE - WATCH   *
005900*    THE 'UNKNOWN CARRIER/SERVICE' CONSOLE MESSAGE.                *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-3090.
006400 OBJECT-COMPUTER.   IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS VALID-STATE-CHARS IS 'A' THRU 'Z'
006800     UPSI-0 ON STATUS IS SN-DEBUG-SWITCH-ON.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CARRRQ-IN-FILE  ASSIGN TO SNCRIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-CRIN-STATUS.
007400     SELECT CARRRQ-OUT-FILE ASSIGN TO SNCROUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-CROUT-STATUS.
007700     SELECT SN-SORT-WORK    ASSIGN TO SNCRSRT.
007800*----------------------------------------------------------------*
007900*    SNCRSRT IS THE SORT WORK DATASET FOR THE PRICE/TRANSIT-DAYS  *
008000*    SORT PERFORMED IN 000-MAIN-CONTROL BELOW.  THE JCL ALLOCATES *
008100*    IT AS A TEMPORARY DATASET - IT DOES NOT SURVIVE THE STEP     *
008200*    AND NEEDS NO OPERATOR ATTENTION.                             *
008300*----------------------------------------------------------------*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*----------------------------------------------------------------*
008700*    CARRRQ-IN-FILE AND CARRRQ-OUT-FILE BOTH CARRY A SINGLE       *
008800*    FILLER RECORD AREA - THE ACTUAL CARRIER-RATE-REQUEST FIELD   *
008900*    LAYOUT IS SN-CARRIER-RATE-RECORD, COPIED IN FROM SNCRREC     *
009000*    BELOW.  SEE THE SORT-RECORD LAYOUT (SD SN-SORT-WORK) FOR     *
009100*    HOW THE FULL CARRIER ROW RIDES THROUGH THE SORT AS AN        *
009200*    OPAQUE X(140) BLOB IN SS-CARRIER-DATA.                       *
009300*----------------------------------------------------------------*
009400 FD  CARRRQ-IN-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 140 CHARACTERS.
009700 01  CARRRQ-IN-REC.
009800     05  FILLER                       PIC X(140).
009900 FD  CARRRQ-OUT-FILE
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 140 CHARACTERS.
010200 01  CARRRQ-OUT-REC.
010300     05  FILLER                       PIC X(140).
010400 SD  SN-SORT-WORK.
010500 01  SN-SORT-REC.
010600     05  SS-QUOTE-NUMBER              PIC X(20).
010700     05  SS-QUOTED-PRICE              PIC S9(7)V9(2).
010800     05  SS-TRANSIT-DAYS              PIC S9(2).
010900     05  SS-CARRIER-DATA              PIC X(140).
011000     05  FILLER                       PIC X(09).
011100*----------------------------------------------------------------*
011200*    SN-SORT-REC CARRIES THREE EXPLICIT SORT KEYS (QUOTE NUMBER,  *
011300*    PRICE, TRANSIT DAYS) IN FRONT OF THE FULL CARRIER ROW SO     *
011400*    THE SORT VERB NEVER HAS TO UNPACK SS-CARRIER-DATA TO ORDER   *
011500*    THE FILE - ONLY 300-SRT-OUTPUT-PROCD UNPACKS IT, AFTER THE   *
011600*    SORT HAS ALREADY DONE ITS WORK.                              *
011700*----------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*    WORKING-STORAGE OVERVIEW                                    *
012100*    ------------------------                                     *
012200*    WS-FILE-STATUS-GROUP AND WS-SWITCHES ARE THE USUAL BATCH      *
012300*    BOOKKEEPING.  WS-FIRST-QUOTE-SWITCH AND WS-HOLD-QUOTE-NUMBER  *
012400*    TOGETHER DRIVE THE QUOTE-NUMBER CONTROL BREAK IN               *
012500*    400-PRSS-QUOTE-BREAK - THE SWITCH CATCHES THE VERY FIRST      *
012600*    ROW OF THE WHOLE RUN (WHERE THERE IS NO PRIOR QUOTE NUMBER    *
012700*    TO COMPARE AGAINST) AND THE HOLD FIELD CATCHES EVERY BREAK    *
012800*    AFTER THAT.  THE WS-DEMO-xxx 77-LEVELS BELOW ARE THE DEMO     *
012900*    PRICING FORMULA'S CONSTANTS AND WORK FIELDS - SEE                *
013000*    220-CALC-DEMO-PRICE FOR HOW THEY COMBINE.                      *
013100******************************************************************
013200 01  WS-FILE-STATUS-GROUP.
013300     05  WS-CRIN-STATUS               PIC X(02).
013400         88  CRIN-OK                       VALUE '00'.
013500         88  CRIN-EOF                       VALUE '10'.
013600     05  WS-CROUT-STATUS              PIC X(02).
013700         88  CROUT-OK                       VALUE '00'.
013800     05  FILLER                       PIC X(02).
013900 01  WS-SWITCHES.
014000     05  WS-SORT-EOF-SWITCH           PIC X(01)   VALUE 'N'.
014100         88  END-OF-SORT-FILE              VALUE 'Y'.
014200     05  WS-FIRST-QUOTE-SWITCH        PIC X(01)   VALUE 'Y'.
014300         88  IS-FIRST-QUOTE-ROW            VALUE 'Y'.
014400     05  SN-DEBUG-SWITCH-ON           PIC X(01)   VALUE 'N'.
014500     05  FILLER                       PIC X(02).
014600 01  WS-COUNTERS                      COMP-3.
014700     05  WS-ROWS-READ-CT              PIC S9(7)    VALUE ZERO.
014800     05  WS-ROWS-WRITTEN-CT           PIC S9(7)    VALUE ZERO.
014900     05  WS-QUOTES-PROCESSED-CT       PIC S9(7)    VALUE ZERO.
015000     05  FILLER                       PIC S9(7)    VALUE ZERO.
015100 77  WS-TABLE-INDEX                   PIC S9(4)    COMP.
015200 77  WS-HOLD-QUOTE-NUMBER             PIC X(20)    VALUE SPACES.
015300 77  WS-BEST-PRICE-THIS-QUOTE         PIC S9(7)V9(2) COMP-3.
015400 77  WS-DEMO-BASE-PRICE               PIC S9(3)V99 COMP-3
015500                                       VALUE 015.00.
015600 77  WS-DEMO-DISTANCE-PRICE           PIC S9(3)V99 COMP-3
015700                                       VALUE 025.00.
015800 77  WS-DEMO-WEIGHT-FACTOR            PIC S9(1)V9  COMP-3
015900                                       VALUE 2.5.
016000 77  WS-DEMO-VOLUME-SURCHG            PIC S9(5)V99 COMP-3.
016100 77  WS-DEMO-SUBTOTAL                 PIC S9(7)V99 COMP-3.
016200*----------------------------------------------------------------*
016300*    THE WS-DEMO-BASE-PRICE/DISTANCE-PRICE/WEIGHT-FACTOR         *
016400*    VALUE CLAUSES ABOVE ARE THE ONLY PLACE THESE CONSTANTS       *
016500*    LIVE - THEY ARE NOT DRIVEN FROM A RATE TABLE FILE BECAUSE    *
016600*    THIS PROGRAM NEVER TOUCHES REAL CUSTOMER-CHARGED RATES.      *
016700*    WHEN THE RATE COMMITTEE REVISES THE DEMO FORMULA (SEE        *
016800*    DLW004 ABOVE) THE FIX IS A RECOMPILE, NOT A TABLE RELOAD -   *
016900*    THAT IS ACCEPTABLE HERE BUT WOULD NOT BE FOR SNSHPCS,        *
017000*    WHICH RATES ACTUAL BILLABLE FREIGHT.                         *
017100*----------------------------------------------------------------*
017200 01  WS-TODAY-DATE.
017300     05  WS-TODAY-YY                  PIC 9(02).
017400     05  WS-TODAY-MM                  PIC 9(02).
017500     05  WS-TODAY-DD                  PIC 9(02).
017600     05  FILLER                       PIC X(02).
017700 01  WS-TODAY-DATE-CCYY.
017800     05  WS-TODAY-CENTURY             PIC 9(02).
017900     05  WS-TODAY-YY-OUT              PIC 9(02).
018000     05  WS-TODAY-MM-OUT              PIC 9(02).
018100     05  WS-TODAY-DD-OUT              PIC 9(02).
018200     05  FILLER                       PIC X(02).
018300 01  WS-TODAY-CCYYMMDD-N REDEFINES
018400     WS-TODAY-DATE-CCYY               PIC 9(08).
018500******************************************************************
018600*    WS-COUNTERS-RAW - RAW BYTE VIEW OF THE COMP-3 RUN COUNTERS   *
018700*    FOR THE OPERATOR DEBUG DUMP WHEN UPSI SWITCH 0 IS ON AT      *
018800*    JCL EXEC TIME.  SEE 970-DEBUG-DUMP.                          *
018900******************************************************************
019000 01  WS-COUNTERS-RAW REDEFINES WS-COUNTERS PIC X(16).
019100     COPY SNCRREC.
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*    PROCEDURE DIVISION OVERVIEW                                 *
019500*    --------------------------                                   *
019600*    THIS PROGRAM IS BUILT AROUND ONE SORT VERB WITH BOTH AN       *
019700*    INPUT PROCEDURE AND AN OUTPUT PROCEDURE, RATHER THAN A        *
019800*    SIMPLE SORT FILE-TO-FILE - THE INPUT PROCEDURE PRICES EACH    *
019900*    ROW BEFORE IT ENTERS THE SORT (SINCE THE SORT KEY IS THE      *
020000*    PRICE, WHICH DOES NOT EXIST ON THE RAW FEED ROW) AND THE      *
020100*    OUTPUT PROCEDURE DRIVES THE QUOTE-NUMBER CONTROL BREAK ON     *
020200*    THE WAY BACK OUT.  NEITHER PROCEDURE OPENS THE OTHER'S FILE   *
020300*    OR TOUCHES THE OTHER'S COUNTERS - 200-SRT-INPUT-PROCD OWNS    *
020400*    CARRRQ-IN-FILE AND WS-ROWS-READ-CT, 300-SRT-OUTPUT-PROCD      *
020500*    OWNS CARRRQ-OUT-FILE AND WS-ROWS-WRITTEN-CT/                  *
020600*    WS-QUOTES-PROCESSED-CT.                                       *
020700******************************************************************
020800******************************************************************
020900*    000-MAIN-CONTROL - SORTS ALL CARRIER-QUOTE ROWS INTO         *
021000*    QUOTE-NUMBER / PRICE / TRANSIT-DAYS SEQUENCE THEN DRIVES     *
021100*    THE CONTROL-BREAK OUTPUT PASS.                               *
021200*                                                                 *
021300*    THE THREE ASCENDING KEYS ON THE SORT VERB ARE WHAT MAKE      *
021400*    THE 400-PRSS-QUOTE-BREAK LOGIC AS SIMPLE AS IT IS - BY THE   *
021500*    TIME A ROW REACHES THE OUTPUT PROCEDURE, THE LOWEST PRICED   *
021600*    CARRIER FOR EACH QUOTE (TIES BROKEN BY TRANSIT DAYS) IS      *
021700*    ALWAYS THE FIRST ROW SEEN FOR THAT QUOTE NUMBER.  NEITHER    *
021800*    PROCEDURE OPENS OR CLOSES THE SORT WORK FILE DIRECTLY -      *
021900*    THE SORT VERB ITSELF MANAGES SNCRSRT FOR THE DURATION        *
022000*    OF THE STEP.                                                 *
022100******************************************************************
022200 000-MAIN-CONTROL.
022300     PERFORM 050-GET-RUN-DATE THRU 050-GET-RUN-DATE-EXIT.
022400     SORT SN-SORT-WORK
022500         ON ASCENDING KEY SS-QUOTE-NUMBER
022600         ON ASCENDING KEY SS-QUOTED-PRICE
022700         ON ASCENDING KEY SS-TRANSIT-DAYS
022800         INPUT PROCEDURE  IS 200-SRT-INPUT-PROCD
022900                          THRU 200-SRT-INPUT-PROCD-EXIT
023000         OUTPUT PROCEDURE IS 300-SRT-OUTPUT-PROCD
023100                          THRU 300-SRT-OUTPUT-PROCD-EXIT.
023200     DISPLAY 'SNCARRT - RUN DATE       ' WS-TODAY-CCYYMMDD-N.
023300     DISPLAY 'SNCARRT - ROWS READ      ' WS-ROWS-READ-CT.
023400     DISPLAY 'SNCARRT - ROWS WRITTEN   ' WS-ROWS-WRITTEN-CT.
023500     DISPLAY 'SNCARRT - QUOTES PROCESSED ' WS-QUOTES-PROCESSED-CT.
023600     PERFORM 970-DEBUG-DUMP THRU 970-DEBUG-DUMP-EXIT.
023700     STOP RUN.
023800*----------------------------------------------------------------*
023900*    050-GET-RUN-DATE - THE FAMILIAR SHOP-WIDE WINDOWED-YEAR       *
024000*    ACCEPT-FROM-DATE IDIOM, USED HERE ONLY FOR THE RUN-DATE       *
024100*    DISPLAYED ON THE SUMMARY LINE - THIS PROGRAM STAMPS NO        *
024200*    DATE FIELD ON ANY RECORD, UNLIKE SNSHPCS/SNINVGN/SNSTATS.     *
024300*----------------------------------------------------------------*
024400 050-GET-RUN-DATE.
024500     ACCEPT WS-TODAY-DATE FROM DATE.
024600     IF WS-TODAY-YY IS LESS THAN 50
024700         MOVE 20 TO WS-TODAY-CENTURY
024800     ELSE
024900         MOVE 19 TO WS-TODAY-CENTURY
025000     END-IF.
025100     MOVE WS-TODAY-YY TO WS-TODAY-YY-OUT.
025200     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
025300     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
025400 050-GET-RUN-DATE-EXIT.
025500     EXIT.
025600******************************************************************
025700*    970-DEBUG-DUMP - OPERATOR DIAGNOSTIC DUMP OF THE RUN         *
025800*    COUNTERS IN RAW STORAGE FORM.  ONLY FIRES WHEN THE JCL       *
025900*    EXEC CARD SETS UPSI SWITCH 0 ON.  SFS-0233.                  *
026000******************************************************************
026100 970-DEBUG-DUMP.
026200     IF SN-DEBUG-SWITCH-ON
026300         DISPLAY 'SNCARRT - DEBUG COUNTERS RAW ' WS-COUNTERS-RAW
026400     END-IF.
026500 970-DEBUG-DUMP-EXIT.
026600     EXIT.
026700******************************************************************
026800*    200-SRT-INPUT-PROCD READS EVERY CARRIER-RATE-REQUEST ROW,    *
026900*    COMPUTES ITS DEMO PRICE AND TRANSIT DAYS AGAINST THE FIXED   *
027000*    CARRIER TABLE AND RELEASES THE PRICED ROW TO THE SORT.       *
027100******************************************************************
027200 200-SRT-INPUT-PROCD.
027300     OPEN INPUT CARRRQ-IN-FILE.
027400     IF NOT CRIN-OK
027500         DISPLAY 'SNCARRT - OPEN ERROR ON SNCRIN ' WS-CRIN-STATUS
027600         MOVE 16 TO RETURN-CODE
027700         STOP RUN
027800     END-IF.
027900     PERFORM 210-READ-CARRRQ-IN THRU 210-READ-CARRRQ-IN-EXIT.
028000     PERFORM 215-RELEASE-SORT-REC
028100         THRU 215-RELEASE-SORT-REC-EXIT
028200         UNTIL END-OF-SORT-FILE.
028300     CLOSE CARRRQ-IN-FILE.
028400 200-SRT-INPUT-PROCD-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------*
028700*    210-READ-CARRRQ-IN - ONE READ OF THE RAW CARRIER QUOTE       *
028800*    REQUEST FEED.  NOTHING FANCY - JUST SETS THE SORT EOF        *
028900*    SWITCH SO 200-SRT-INPUT-PROCD KNOWS WHEN TO STOP FEEDING     *
029000*    ROWS INTO THE SORT.                                          *
029100*----------------------------------------------------------------*
029200 210-READ-CARRRQ-IN.
029300     READ CARRRQ-IN-FILE INTO SN-CARRIER-RATE-RECORD
029400         AT END
029500             MOVE 'Y' TO WS-SORT-EOF-SWITCH
029600     END-READ.
029700 210-READ-CARRRQ-IN-EXIT.
029800     EXIT.
029900 215-RELEASE-SORT-REC.
030000     PERFORM 220-CALC-DEMO-PRICE THRU 220-CALC-DEMO-PRICE-EXIT.
030100     MOVE CRR-QUOTE-NUMBER  TO SS-QUOTE-NUMBER.
030200     MOVE CRR-QUOTED-PRICE  TO SS-QUOTED-PRICE.
030300     MOVE CRR-TRANSIT-DAYS  TO SS-TRANSIT-DAYS.
030400     MOVE SN-CARRIER-RATE-RECORD TO SS-CARRIER-DATA.
030500     RELEASE SN-SORT-REC.
030600     ADD 1 TO WS-ROWS-READ-CT.
030700     PERFORM 210-READ-CARRRQ-IN THRU 210-READ-CARRRQ-IN-EXIT.
030800 215-RELEASE-SORT-REC-EXIT.
030900     EXIT.
031000******************************************************************
031100*    220-CALC-DEMO-PRICE - SEARCH THE FIXED CARRIER/SERVICE       *
031200*    TABLE FOR A MATCHING ROW AND COMPUTE THE DEMO PRICE FROM     *
031300*    THE RATE MULTIPLIER.  UNMATCHED ROWS PRICE AT ZERO SO A      *
031400*    BAD FEED ROW NEVER WINS THE BEST-QUOTE FLAG.  REVISED        *
031500*    09/22/03 PER MEMO 03-11 - SEE CHANGE LOG DLW004.             *
031600******************************************************************
031700 220-CALC-DEMO-PRICE.
031800     SET WS-TABLE-INDEX TO 0.
031900     SET CST-IDX TO 1.
032000*----------------------------------------------------------------*
032100*    LINEAR SEARCH OF CST-ENTRY, NOT SEARCH ALL - THE CARRIER/     *
032200*    SERVICE TABLE IS LOADED IN VALUE CLAUSES IN SNCRREC AND IS    *
032300*    NOT MAINTAINED IN ANY PARTICULAR SEQUENCE, SO A BINARY        *
032400*    SEARCH IS NOT SAFE HERE.  THE TABLE IS SMALL (SEE THE         *
032500*    OCCURS CLAUSE IN SNCRREC), SO THE LINEAR SCAN COST IS         *
032600*    NEGLIGIBLE FOR A DEMO-VOLUME RUN.                             *
032700*----------------------------------------------------------------*
032800     SEARCH CST-ENTRY
032900         AT END
033000             DISPLAY 'SNCARRT - UNKNOWN CARRIER/SERVICE '
033100                 CRR-CARRIER-CODE ' ' CRR-SERVICE-NAME
033200         WHEN CST-CARRIER-CODE (CST-IDX) = CRR-CARRIER-CODE
033300              AND CST-SERVICE-NAME (CST-IDX) = CRR-SERVICE-NAME
033400             SET WS-TABLE-INDEX TO CST-IDX
033500     END-SEARCH.
033600     IF WS-TABLE-INDEX = 0
033700*----------------------------------------------------------------*
033800*    THE GO TO HERE STAYS WITHIN THE 220-CALC-DEMO-PRICE THRU     *
033900*    220-CALC-DEMO-PRICE-EXIT RANGE, WHICH IS THE ONLY KIND OF    *
034000*    GO TO THIS SHOP ALLOWS - IT SKIPS THE VOLUME-SURCHARGE AND   *
034100*    RATE-MULTIPLIER MATH FOR A ROW THAT MATCHED NO CARRIER/      *
034200*    SERVICE TABLE ENTRY SO A ZERO PRICE NEVER GETS COMPUTED      *
034300*    FROM GARBAGE WORKING-STORAGE LEFT OVER FROM THE PRIOR ROW.   *
034400*----------------------------------------------------------------*
034500         MOVE ZERO TO CRR-QUOTED-PRICE CRR-TRANSIT-DAYS
034600         GO TO 220-CALC-DEMO-PRICE-EXIT
034700     END-IF.
034800     PERFORM 225-CALC-VOLUME-SURCHARGE
034900         THRU 225-CALC-VOLUME-SURCHARGE-EXIT.
035000     COMPUTE CRR-RATE-MULTIPLIER ROUNDED =
035100         CST-MULTIPLIER (WS-TABLE-INDEX) / 100.
035200     COMPUTE WS-DEMO-SUBTOTAL ROUNDED =
035300         WS-DEMO-BASE-PRICE
035400         + WS-DEMO-VOLUME-SURCHG
035500         + (CRR-WEIGHT * WS-DEMO-WEIGHT-FACTOR)
035600         + WS-DEMO-DISTANCE-PRICE.
035700     COMPUTE CRR-QUOTED-PRICE ROUNDED =
035800         WS-DEMO-SUBTOTAL * CRR-RATE-MULTIPLIER.
035900     MOVE CST-TRANSIT-DAYS (WS-TABLE-INDEX) TO CRR-TRANSIT-DAYS.
036000 220-CALC-DEMO-PRICE-EXIT.
036100     EXIT.
036200******************************************************************
036300*    225-CALC-VOLUME-SURCHARGE - DIMENSIONAL SURCHARGE APPLIES    *
036400*    ONLY WHEN ALL THREE PACKAGE DIMENSIONS ARE SUPPLIED ON THE   *
036500*    FEED ROW.  ADDED 09/22/03 PER MEMO 03-11.                    *
036600******************************************************************
036700 225-CALC-VOLUME-SURCHARGE.
036800     IF CRR-DIM-LENGTH IS GREATER THAN ZERO
036900         AND CRR-DIM-WIDTH IS GREATER THAN ZERO
037000         AND CRR-DIM-HEIGHT IS GREATER THAN ZERO
037100         COMPUTE WS-DEMO-VOLUME-SURCHG ROUNDED =
037200             CRR-DIM-LENGTH * CRR-DIM-WIDTH * CRR-DIM-HEIGHT
037300             * 0.01
037400     ELSE
037500         MOVE ZERO TO WS-DEMO-VOLUME-SURCHG
037600     END-IF.
037700*----------------------------------------------------------------*
037800*    THE 0.01 MULTIPLIER IS A DIM-WEIGHT-STYLE FACTOR PICKED FOR  *
037900*    THE DEMO SO A TYPICAL PALLET-SIZED PACKAGE SHOWS A VISIBLE   *
038000*    BUT NOT ALARMING SURCHARGE ON THE COMPARISON PRINTOUT - IT   *
038100*    IS NOT THE SHOP'S ACTUAL DIMENSIONAL-WEIGHT DIVISOR.         *
038200*----------------------------------------------------------------*
038300 225-CALC-VOLUME-SURCHARGE-EXIT.
038400     EXIT.
038500******************************************************************
038600*    300-SRT-OUTPUT-PROCD RETURNS THE SORTED ROWS AND DRIVES      *
038700*    THE QUOTE-NUMBER CONTROL BREAK, FLAGGING THE FIRST ROW OF    *
038800*    EACH QUOTE (LOWEST PRICE, THEN LOWEST TRANSIT DAYS) AS THE   *
038900*    BEST QUOTE.                                                  *
039000******************************************************************
039100 300-SRT-OUTPUT-PROCD.
039200     OPEN OUTPUT CARRRQ-OUT-FILE.
039300     IF NOT CROUT-OK
039400         DISPLAY 'SNCARRT - OPEN ERROR ON SNCROUT '
039500            WS-CROUT-STATUS
039600         MOVE 16 TO RETURN-CODE
039700         STOP RUN
039800     END-IF.
039900     PERFORM 310-RETURN-SORT-REC THRU 310-RETURN-SORT-REC-EXIT.
040000     PERFORM 320-PROCESS-SORT-REC
040100         THRU 320-PROCESS-SORT-REC-EXIT
040200         UNTIL END-OF-SORT-FILE.
040300     CLOSE CARRRQ-OUT-FILE.
040400 300-SRT-OUTPUT-PROCD-EXIT.
040500     EXIT.
040600*----------------------------------------------------------------*
040700*    310-RETURN-SORT-REC - PULLS THE NEXT ROW BACK OFF THE        *
040800*    SORTED WORK FILE IN QUOTE-NUMBER/PRICE/CARRIER-CODE          *
040900*    SEQUENCE.  SORT GUARANTEES THE ORDER SO 400-PRSS-QUOTE-      *
041000*    BREAK NEVER HAS TO RE-SORT OR RE-COMPARE ACROSS QUOTES.      *
041100*----------------------------------------------------------------*
041200 310-RETURN-SORT-REC.
041300     RETURN SN-SORT-WORK INTO SN-SORT-REC
041400         AT END
041500             MOVE 'Y' TO WS-SORT-EOF-SWITCH
041600     END-RETURN.
041700 310-RETURN-SORT-REC-EXIT.
041800     EXIT.
041900*----------------------------------------------------------------*
042000*    320-PROCESS-SORT-REC - ONE PASS OF THE OUTPUT LOOP: FLAG     *
042100*    THE BEST QUOTE ON THE BREAK, WRITE THE REPORT LINE, AND      *
042200*    PULL THE NEXT SORTED ROW.  MIRRORS 215-RELEASE-SORT-REC ON   *
042300*    THE INPUT SIDE OF THE SORT.                                  *
042400*----------------------------------------------------------------*
042500 320-PROCESS-SORT-REC.
042600     PERFORM 400-PRSS-QUOTE-BREAK THRU 400-PRSS-QUOTE-BREAK-EXIT.
042700     PERFORM 950-WRITE-OUTPUT-REC THRU 950-WRITE-OUTPUT-REC-EXIT.
042800     PERFORM 310-RETURN-SORT-REC THRU 310-RETURN-SORT-REC-EXIT.
042900 320-PROCESS-SORT-REC-EXIT.
043000     EXIT.
043100******************************************************************
043200*    400-PRSS-QUOTE-BREAK - WHEN THE QUOTE NUMBER CHANGES THIS    *
043300*    IS THE FIRST (LOWEST PRICE) ROW FOR THE NEW QUOTE, SO IT     *
043400*    GETS THE BEST-QUOTE FLAG.  FIX 03/11/98 KTM - THE FLAG MUST  *
043500*    BE RESET TO 'N' ON EVERY ROW BEFORE THE COMPARE, OR IT       *
043600*    CARRIES OVER FROM THE PRIOR QUOTE NUMBER'S LAST ROW.         *
043700******************************************************************
043800 400-PRSS-QUOTE-BREAK.
043900     MOVE SS-CARRIER-DATA TO SN-CARRIER-RATE-RECORD.
044000     MOVE 'N' TO CRR-BEST-QUOTE-FLAG.
044100     IF IS-FIRST-QUOTE-ROW
044200         OR SS-QUOTE-NUMBER NOT = WS-HOLD-QUOTE-NUMBER
044300         MOVE 'N' TO WS-FIRST-QUOTE-SWITCH
044400         MOVE SS-QUOTE-NUMBER TO WS-HOLD-QUOTE-NUMBER
044500         MOVE 'Y' TO CRR-BEST-QUOTE-FLAG
044600         ADD 1 TO WS-QUOTES-PROCESSED-CT
044700     END-IF.
044800 400-PRSS-QUOTE-BREAK-EXIT.
044900     EXIT.
045000******************************************************************
045100*    950-WRITE-OUTPUT-REC WRITES THE PRICED, FLAGGED CARRIER      *
045200*    ROW TO THE COMPARISON OUTPUT FILE.                           *
045300******************************************************************
045400 950-WRITE-OUTPUT-REC.
045500     WRITE CARRRQ-OUT-REC FROM SN-CARRIER-RATE-RECORD.
045600     IF NOT CROUT-OK
045700         DISPLAY 'SNCARRT - WRITE ERROR ON SNCROUT '
045800            WS-CROUT-STATUS
045900         MOVE 16 TO RETURN-CODE
046000         STOP RUN
046100     END-IF.
046200     ADD 1 TO WS-ROWS-WRITTEN-CT.
046300 950-WRITE-OUTPUT-REC-EXIT.
046400     EXIT.
046500******************************************************************
046600*    END OF PROGRAM SNCARRT.                                     *
046700*                                                                 *
046800*    IF A FUTURE RATE COMMITTEE MEMO ADDS A FOURTH SORT KEY (FOR  *
046900*    EXAMPLE, PREFERRED-CARRIER FLAG AHEAD OF PRICE), ADD IT TO   *
047000*    BOTH THE SORT STATEMENT IN 000-MAIN-CONTROL AND TO SN-SORT-  *
047100*    REC'S KEY FIELDS ABOVE SS-CARRIER-DATA - DO NOT SORT ON A    *
047200*    FIELD BURIED INSIDE THE OPAQUE SS-CARRIER-DATA BLOB, SINCE   *
047300*    THE SORT VERB CANNOT SEE INTO IT WITHOUT ITS OWN KEY         *
047400*    DEFINITION.  KEEP 400-PRSS-QUOTE-BREAK'S RESET-EVERY-ROW     *
047500*    HABIT (SEE KTM003 ABOVE) NO MATTER HOW MANY KEYS ARE ADDED - *
047600*    THAT BUG COST A DAY OF RERUNS THE FIRST TIME AROUND.         *
047700******************************************************************

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SNINVGN.
000300 AUTHOR.        R J DELACRUZ.
000400 INSTALLATION.  SONGO FREIGHT SYSTEMS - BATCH RATING GROUP.
000500 DATE-WRITTEN.  06/23/97.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SNINVGN  --  SHIPMENT INVOICE GENERATION BATCH RUN           *
001000*                                                                 *
001100*    READS SN-SHIPMENT-COSTED, THE COSTED SHIPMENT FILE FROM      *
001200*    SNSHPCS, AND FOR EVERY SHIPMENT THAT DOES NOT ALREADY HAVE   *
001300*    AN INVOICE ON THE INVOICE INDEX FILE, REGARDLESS OF ITS      *
001400*    CURRENT STATUS, BUILDS AN INVOICE NUMBER, COMPUTES THE       *
001500*    INVOICE TOTALS AND DUE DATE, AND WRITES THE INVOICE TO       *
001600*    SN-INVOICE-OUT.  THE INVOICE INDEX FILE IS UPDATED WITH THE  *
001700*    NEW INVOICE NUMBER SO A RERUN WILL NOT DUPLICATE-INVOICE A   *
001800*    SHIPMENT - SEE DLW007 BELOW.                                 *
001900*                                                                 *
002000*    CHANGE LOG                                                   *
002100*    ----------                                                   *
002200*    06/23/97  RJD  ORIGINAL PROGRAM - SEE REQUEST SFS-0126        RJD005
002300*    10/02/97  RJD  ADDED INVOICE INDEX LOOKUP TO PREVENT          RJD005
002400*                   DUPLICATE INVOICING ON RERUN, PER SFS-0142     RJD005
002500*    02/17/98  KTM  CORRECTED DUE-DATE CALCULATION - WAS ADDING    KTM005
002600*                   DUE-DAYS TO ISSUE-DATE AS IF EVERY MONTH HAD   KTM005
002700*                   30 DAYS, SFS-0191                             KTM005
002800*    11/09/98  KTM  Y2K - ISSUE-DATE, DUE-DATE AND INVOICE NUMBER  KTM005
002900*                   TIMESTAMP EXPANDED TO 4-DIGIT YEAR, SFS-0233   KTM005
003000*    06/04/99  KTM  DISCOUNT-AMOUNT NOW SUBTRACTED BEFORE TAX      KTM005
003100*                   PER FINANCE REQUEST SFS-0255                  KTM005
003200*    05/14/03  DLW  ADDED RUN-COUNT SUMMARY DISPLAY - SFS-0296     DLW005
003300*    01/19/06  DLW  INVOICE INDEX CONVERTED FROM SEQUENTIAL        DLW005
003400*                   LOOKUP FILE TO INDEXED FILE, SFS-0349          DLW005
003500*    04/03/06  DLW  FINANCE DROPPED THE HEAVY-SHIPMENT VOLUME      DLW006
003600*                   DISCOUNT AND MOVED THE TAX CALC TO A FLAT      DLW006
003700*                   13 PERCENT HST RATE ON THE FULL SHIPMENT       DLW006
003800*                   TOTAL COST, MATCHING THE NATIONAL RATE         DLW006
003900*                   STRUCTURE ADOPTED IN SNSHPCS - SFS-0359        DLW006
004000*    04/11/06  DLW  AUDIT FD-06-04 FOUND THE OLD DRAFT/QUOTED      DLW007
004100*                   SKIP IN 200-PROCESS-SHIPMENT WAS LEAVING       DLW007
004200*                   SHIPMENTS UNINVOICED INDEFINITELY WHENEVER     DLW007
004300*                   THE BOOKING DESK NEVER FORMALLY MOVED THEM     DLW007
004400*                   PAST QUOTED - REMOVED THE STATUS CHECK.        DLW007
004500*                   EVERY SHIPMENT LACKING AN INVOICE ON SNINIDX   DLW007
004600*                   IS NOW INVOICED, REGARDLESS OF STATUS,         DLW007
004700*                   PER SFS-0362                                  DLW007
004800******************************************************************
004900*    OPERATOR NOTE - RESTART/RERUN                                *
005000*    ------------------------------                                *
005100*    THIS STEP RUNS NIGHTLY IMMEDIATELY AFTER SNSHPCS AND BEFORE   *
005200*    SNSTATS.  IT IS THE ONE PROGRAM IN THE SUITE THAT MAINTAINS   *
005300*    ITS OWN PERSISTENT STATE ACROSS RUNS - THE INVOICE INDEX      *
005400*    FILE, SNINIDX - SO A RERUN BEHAVES DIFFERENTLY FROM THE       *
005500*    OTHER STEPS: SNINOUT IS STILL OPENED OUTPUT (CLEAN EACH RUN,  *
005600*    NOT ACCUMULATED), BUT 300-CHECK-EXISTING-INVOICE WILL SKIP    *
005700*    ANY SHIPMENT ALREADY POSTED TO SNINIDX ON A PRIOR RUN, SO A   *
005800*    RERUN OF A PARTIALLY COMPLETED NIGHT NEVER DOUBLE-INVOICES A  *
005900*    SHIPMENT - IT SIMPLY REGENERATES SNINOUT FOR THE SHIPMENTS    *
006000*    NOT YET ON THE INDEX.  IF SNINIDX ITSELF IS EVER RESTORED     *
006100*    FROM A STALE BACKUP, EXPECT DUPLICATE INVOICES ON THE NEXT    *
006200*    RUN - THE DUPLICATE-KEY MESSAGE IN 500-POST-INVOICE-INDEX     *
006300*    BELOW ONLY CATCHES A COLLISION ON THE SAME RUN, NOT A GAP     *
006400*    LEFT BY A RESTORE.                                            *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-3090.
006900 OBJECT-COMPUTER.   IBM-3090.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS VALID-STATE-CHARS IS 'A' THRU 'Z'
007300     UPSI-0 ON STATUS IS SN-DEBUG-SWITCH-ON.
007400 INPUT-OUTPUT SECTION.
007500*----------------------------------------------------------------*
007600*    SNSHCST IS THE COSTED SHIPMENT OUTPUT OF SNSHPCS - THIS      *
007700*    STEP NEVER RUNS BEFORE SNSHPCS IN THE NIGHTLY JCL.  SNINOUT  *
007800*    FEEDS DOWNSTREAM TO ACCOUNTS RECEIVABLE; SNINIDX IS OWNED    *
007900*    ENTIRELY BY THIS PROGRAM AND IS NOT READ BY ANY OTHER STEP   *
008000*    IN THE SUITE.                                                *
008100*----------------------------------------------------------------*
008200 FILE-CONTROL.
008300     SELECT SHIPMENT-COSTED  ASSIGN TO SNSHCST
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-SHCST-STATUS.
008600     SELECT INVOICE-OUT      ASSIGN TO SNINOUT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-INOUT-STATUS.
008900     SELECT INVOICE-INDEX    ASSIGN TO SNINIDX
009000         ORGANIZATION IS INDEXED
009100         ACCESS MODE IS DYNAMIC
009200         RECORD KEY IS INVIDX-SHIPMENT-NUMBER
009300         FILE STATUS IS WS-INIDX-STATUS.
009400 DATA DIVISION.
009500 FILE SECTION.
009600*----------------------------------------------------------------*
009700*    SHIPMENT-COSTED-REC AND INVOICE-OUT-REC CARRY A SINGLE       *
009800*    FILLER RECORD AREA - THE REAL LAYOUTS ARE SN-SHIPMENT-       *
009900*    RECORD (COPIED FROM SNSHREC) AND SN-INVOICE-RECORD (COPIED   *
010000*    FROM SNINREC) BELOW.  INVOICE-INDEX-REC IS THE ONLY FD IN    *
010100*    THIS PROGRAM WITH ITS FIELDS SPELLED OUT DIRECTLY, SINCE IT  *
010200*    IS A SMALL LOOKUP RECORD PRIVATE TO THIS STEP AND HAS NO     *
010300*    COPYBOOK OF ITS OWN.                                         *
010400*----------------------------------------------------------------*
010500 FD  SHIPMENT-COSTED
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 150 CHARACTERS.
010800 01  SHIPMENT-COSTED-REC.
010900     05  FILLER                       PIC X(150).
011000 FD  INVOICE-OUT
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 140 CHARACTERS.
011300 01  INVOICE-OUT-REC.
011400     05  FILLER                       PIC X(140).
011500 FD  INVOICE-INDEX
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 50 CHARACTERS.
011800 01  INVOICE-INDEX-REC.
011900     05  INVIDX-SHIPMENT-NUMBER       PIC X(20).
012000     05  INVIDX-INVOICE-NUMBER        PIC X(20).
012100     05  FILLER                       PIC X(10).
012200 WORKING-STORAGE SECTION.
012300******************************************************************
012400*    WORKING-STORAGE OVERVIEW                                    *
012500*    ------------------------                                     *
012600*    WS-FILE-STATUS-GROUP AND WS-SWITCHES ARE THE USUAL BATCH      *
012700*    BOOKKEEPING - NOTE WS-DUP-INVOICE-SWITCH IS SET FRESH EVERY   *
012800*    TIME 300-CHECK-EXISTING-INVOICE RUNS, NOT JUST ON THE INVALID *
012900*    KEY PATH, SO A PRIOR SHIPMENT'S DUPLICATE FLAG NEVER LEAKS    *
013000*    FORWARD.  WS-COUNTERS IS COMP-3 PER SHOP STANDARD.  THE       *
013100*    MONTH-DAYS-TABLE AND THE WS-WORK-xxx/WS-DAYS-xxx/WS-LEAP-     *
013200*    TEST-xxx 77-LEVELS BELOW EXIST SOLELY TO SUPPORT THE          *
013300*    CALENDAR-ACCURATE DUE-DATE WALK IN 470-CALC-DUE-DATE AND      *
013400*    475-ADVANCE-ONE-DAY - SEE THE 02/17/98 KTM005 CHANGE LOG      *
013500*    ENTRY FOR WHY THE OLD FLAT 30-DAY ADD WAS REPLACED.           *
013600******************************************************************
013700 01  WS-FILE-STATUS-GROUP.
013800     05  WS-SHCST-STATUS              PIC X(02).
013900         88  SHCST-OK                     VALUE '00'.
014000         88  SHCST-EOF                     VALUE '10'.
014100     05  WS-INOUT-STATUS              PIC X(02).
014200         88  INOUT-OK                     VALUE '00'.
014300     05  WS-INIDX-STATUS              PIC X(02).
014400         88  INIDX-OK                     VALUE '00'.
014500         88  INIDX-NOTFND                 VALUE '23'.
014600     05  FILLER                       PIC X(10).
014700 01  WS-SWITCHES.
014800     05  WS-EOF-SWITCH                PIC X(01)   VALUE 'N'.
014900         88  END-OF-SHIPMENT-FILE         VALUE 'Y'.
015000     05  WS-DUP-INVOICE-SWITCH        PIC X(01)   VALUE 'N'.
015100         88  INVOICE-ALREADY-EXISTS       VALUE 'Y'.
015200     05  SN-DEBUG-SWITCH-ON           PIC X(01)   VALUE 'N'.
015300     05  FILLER                       PIC X(10).
015400 01  WS-COUNTERS                      COMP-3.
015500     05  WS-SHIPMENTS-READ-CT         PIC S9(7)    VALUE ZERO.
015600     05  WS-INVOICES-WRITTEN-CT       PIC S9(7)    VALUE ZERO.
015700     05  WS-INVOICES-SKIPPED-CT       PIC S9(7)    VALUE ZERO.
015800     05  WS-INVOICE-SEQ-NBR           PIC S9(4)    VALUE ZERO.
015900     05  FILLER                       PIC S9(7)    VALUE ZERO.
016000 01  WS-TODAY-DATE.
016100     05  WS-TODAY-YY                  PIC 9(02).
016200     05  WS-TODAY-MM                  PIC 9(02).
016300     05  WS-TODAY-DD                  PIC 9(02).
016400     05  FILLER                       PIC X(02).
016500 01  WS-TODAY-DATE-CCYY.
016600     05  WS-TODAY-CENTURY             PIC 9(02).
016700     05  FILLER                       PIC X(06).
016800 01  WS-TODAY-CCYYMMDD.
016900     05  WS-CCYYMMDD-CC               PIC 9(02).
017000     05  WS-CCYYMMDD-YY               PIC 9(02).
017100     05  WS-CCYYMMDD-MM               PIC 9(02).
017200     05  WS-CCYYMMDD-DD               PIC 9(02).
017300     05  FILLER                       PIC X(02).
017400 01  WS-TODAY-CCYYMMDD-N  REDEFINES WS-TODAY-CCYYMMDD PIC 9(08).
017500******************************************************************
017600*    DUE-DATE WORK AREA.  DUE DATE IS CALCULATED CALENDAR-DAY     *
017700*    ACCURATE (NOT A FLAT 30-DAY ADD) SINCE THE 02/17/98 FIX -    *
017800*    SEE 470-CALC-DUE-DATE.  MONTH-DAYS TABLE COVERS A NON-LEAP   *
017900*    YEAR; FEBRUARY IS ADJUSTED FOR LEAP YEARS IN THE PARAGRAPH.  *
018000******************************************************************
018100 01  MONTH-DAYS-TABLE-VALUES.
018200     05  FILLER  PIC 9(02) VALUE 31.
018300     05  FILLER  PIC 9(02) VALUE 28.
018400     05  FILLER  PIC 9(02) VALUE 31.
018500     05  FILLER  PIC 9(02) VALUE 30.
018600     05  FILLER  PIC 9(02) VALUE 31.
018700     05  FILLER  PIC 9(02) VALUE 30.
018800     05  FILLER  PIC 9(02) VALUE 31.
018900     05  FILLER  PIC 9(02) VALUE 31.
019000     05  FILLER  PIC 9(02) VALUE 30.
019100     05  FILLER  PIC 9(02) VALUE 31.
019200     05  FILLER  PIC 9(02) VALUE 30.
019300     05  FILLER  PIC 9(02) VALUE 31.
019400 01  MONTH-DAYS-TABLE  REDEFINES MONTH-DAYS-TABLE-VALUES.
019500     05  MDT-DAYS-IN-MONTH  OCCURS 12 TIMES PIC 9(02).
019600 77  WS-WORK-YY                       PIC 9(04)     COMP.
019700 77  WS-WORK-MM                       PIC 9(02)     COMP.
019800 77  WS-WORK-DD                       PIC 9(02)     COMP.
019900 77  WS-DAYS-REMAINING                PIC S9(3)     COMP.
020000 77  WS-DAYS-THIS-MONTH               PIC 9(02)     COMP.
020100 77  WS-LEAP-TEST-QUOT                PIC 9(04)     COMP.
020200 77  WS-LEAP-TEST-REM                 PIC 9(02)     COMP.
020300 77  WS-INVOICE-TAX-RATE              PIC S9(1)V999 COMP-3
020400                                       VALUE 0.130.
020500     COPY SNSHREC.
020600     COPY SNINREC.
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*    PROCEDURE DIVISION OVERVIEW                                 *
021000*    ---------------------------                                  *
021100*    ONE PASS OVER SNSHCST.  EVERY SHIPMENT IS EITHER SKIPPED     *
021200*    (ALREADY ON SNINIDX), OR RUN THROUGH A FIXED SEQUENCE OF      *
021300*    SUB-CALCULATIONS - INVOICE TOTALS, THEN                      *
021400*    THE INVOICE NUMBER, THEN THE DUE DATE, THEN STATUS - BEFORE   *
021500*    BEING POSTED TO SNINIDX AND WRITTEN TO SNINOUT.  THE ORDER    *
021600*    MATTERS: 450-GEN-INVOICE-NUMBER MUST RUN BEFORE 500-POST-     *
021700*    INVOICE-INDEX, WHICH NEEDS THE FINISHED INVOICE NUMBER TO     *
021800*    POST TO THE INDEX.                                            *
021900******************************************************************
022000******************************************************************
022100*    000-MAIN-CONTROL DRIVES THE ENTIRE RUN.                      *
022200******************************************************************
022300 000-MAIN-CONTROL.
022400     PERFORM 100-HOUSEKEEPING THRU 100-HOUSEKEEPING-EXIT.
022500     PERFORM 200-PROCESS-SHIPMENT
022600         THRU 200-PROCESS-SHIPMENT-EXIT
022700         UNTIL END-OF-SHIPMENT-FILE.
022800     PERFORM 900-TERMINATION THRU 900-TERMINATION-EXIT.
022900     STOP RUN.
023000*----------------------------------------------------------------*
023100*    100-HOUSEKEEPING - OPENS ALL THREE FILES AND BUILDS THE      *
023200*    WINDOWED-CENTURY RUN DATE.  INVOICE-INDEX IS OPENED I-O,     *
023300*    NOT INPUT/OUTPUT SEPARATELY, BECAUSE THIS STEP BOTH READS    *
023400*    IT (300-CHECK-EXISTING-INVOICE) AND WRITES TO IT (500-       *
023500*    POST-INVOICE-INDEX) IN THE SAME RUN.                         *
023600*----------------------------------------------------------------*
023700 100-HOUSEKEEPING.
023800     OPEN INPUT  SHIPMENT-COSTED.
023900     IF NOT SHCST-OK
024000         DISPLAY 'SNINVGN - OPEN ERROR ON SNSHCST '
024100            WS-SHCST-STATUS
024200         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
024300     END-IF.
024400     OPEN OUTPUT INVOICE-OUT.
024500     IF NOT INOUT-OK
024600         DISPLAY 'SNINVGN - OPEN ERROR ON SNINOUT '
024700            WS-INOUT-STATUS
024800         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
024900     END-IF.
025000     OPEN I-O INVOICE-INDEX.
025100     IF NOT INIDX-OK
025200         DISPLAY 'SNINVGN - OPEN ERROR ON SNINIDX '
025300            WS-INIDX-STATUS
025400         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
025500     END-IF.
025600     ACCEPT WS-TODAY-DATE FROM DATE.
025700     IF WS-TODAY-YY IS LESS THAN 50
025800         MOVE 20 TO WS-TODAY-CENTURY
025900     ELSE
026000         MOVE 19 TO WS-TODAY-CENTURY
026100     END-IF.
026200 100-HOUSEKEEPING-EXIT.
026300     EXIT.
026400******************************************************************
026500*    150-BUILD-TODAY-CCYYMMDD IS PERFORMED WHENEVER THE PACKED    *
026600*    RUN DATE IS NEEDED IN CCYYMMDD FORM.                         *
026700******************************************************************
026800 150-BUILD-TODAY-CCYYMMDD.
026900     MOVE WS-TODAY-CENTURY TO WS-CCYYMMDD-CC.
027000     MOVE WS-TODAY-YY      TO WS-CCYYMMDD-YY.
027100     MOVE WS-TODAY-MM      TO WS-CCYYMMDD-MM.
027200     MOVE WS-TODAY-DD      TO WS-CCYYMMDD-DD.
027300 150-BUILD-TODAY-CCYYMMDD-EXIT.
027400     EXIT.
027500******************************************************************
027600*    200-PROCESS-SHIPMENT READS ONE COSTED SHIPMENT.  EVERY        *
027700*    SHIPMENT NOT ALREADY ON THE INVOICE INDEX IS INVOICED,        *
027800*    REGARDLESS OF ITS CURRENT STATUS - SEE DLW007 BELOW.          *
027900******************************************************************
028000 200-PROCESS-SHIPMENT.
028100     READ SHIPMENT-COSTED INTO SN-SHIPMENT-RECORD
028200         AT END
028300             MOVE 'Y' TO WS-EOF-SWITCH
028400             GO TO 200-PROCESS-SHIPMENT-EXIT
028500     END-READ.
028600     ADD 1 TO WS-SHIPMENTS-READ-CT.
028700     PERFORM 300-CHECK-EXISTING-INVOICE
028800         THRU 300-CHECK-EXISTING-INVOICE-EXIT.
028900     IF INVOICE-ALREADY-EXISTS
029000         ADD 1 TO WS-INVOICES-SKIPPED-CT
029100         GO TO 200-PROCESS-SHIPMENT-EXIT
029200     END-IF.
029300     PERFORM 400-CALC-INVOICE-TOTALS
029400         THRU 400-CALC-INVOICE-TOTALS-EXIT.
029500     PERFORM 450-GEN-INVOICE-NUMBER
029600         THRU 450-GEN-INVOICE-NUMBER-EXIT.
029700     PERFORM 470-CALC-DUE-DATE THRU 470-CALC-DUE-DATE-EXIT.
029800     PERFORM 480-SET-INVOICE-STATUS
029900         THRU 480-SET-INVOICE-STATUS-EXIT.
030000     PERFORM 500-POST-INVOICE-INDEX
030100         THRU 500-POST-INVOICE-INDEX-EXIT.
030200     PERFORM 900-WRITE-INVOICE-OUT
030300        THRU 900-WRITE-INVOICE-OUT-EXIT.
030400     ADD 1 TO WS-INVOICES-WRITTEN-CT.
030500 200-PROCESS-SHIPMENT-EXIT.
030600     EXIT.
030700******************************************************************
030800*    300-CHECK-EXISTING-INVOICE PROBES THE INVOICE INDEX FILE     *
030900*    BY SHIPMENT NUMBER (RANDOM READ, REPLACES SFS-0142'S OLD     *
031000*    SEQUENTIAL LOOKUP FILE PER THE 01/19/06 CONVERSION).         *
031100******************************************************************
031200 300-CHECK-EXISTING-INVOICE.
031300*
031400*    THE SWITCH IS RESET TO 'N' HERE ON EVERY CALL - NOT JUST ON
031500*    THE INVALID KEY PATH - SO A DUPLICATE FLAG FROM ONE SHIPMENT
031600*    CAN NEVER LEAK FORWARD AND WRONGLY SKIP THE NEXT ONE.  THIS
031700*    PARAGRAPH ONLY SETS THE SWITCH; 200-PROCESS-SHIPMENT DECIDES
031800*    WHAT TO DO WITH IT.
031900*
032000     MOVE 'N' TO WS-DUP-INVOICE-SWITCH.
032100     MOVE SHP-SHIPMENT-NUMBER TO INVIDX-SHIPMENT-NUMBER.
032200     READ INVOICE-INDEX
032300         KEY IS INVIDX-SHIPMENT-NUMBER
032400         INVALID KEY
032500             MOVE 'N' TO WS-DUP-INVOICE-SWITCH
032600         NOT INVALID KEY
032700             MOVE 'Y' TO WS-DUP-INVOICE-SWITCH
032800     END-READ.
032900 300-CHECK-EXISTING-INVOICE-EXIT.
033000     EXIT.
033100******************************************************************
033200*    400-CALC-INVOICE-TOTALS - SUBTOTAL IS THE SHIPMENT'S FULL      *
033300*    TOTAL COST AS COSTED BY SNSHPCS.  REVISED 04/03/06 PER FIN-   *
033400*    ANCE DIRECTIVE FD-06-02 - DROPPED THE HEAVY-SHIPMENT VOLUME   *
033500*    DISCOUNT AND MOVED TO A FLAT 13 PERCENT HST TAX RATE ON THE   *
033600*    UNDISCOUNTED SUBTOTAL.  NO SHIPPING FEE IS BILLED SEPARATELY. *
033700*    SEE CHANGE LOG DLW006, SFS-0359.                             *
033800******************************************************************
033900 400-CALC-INVOICE-TOTALS.
034000*
034100*    INV-DISCOUNT-AMOUNT AND INV-SHIPPING-FEE ARE FORCED TO ZERO
034200*    RATHER THAN DROPPED FROM THE RECORD - THE FIELDS STAY ON
034300*    SNINREC SO THIS PARAGRAPH CAN BE RE-EXPANDED WITHOUT A
034400*    RECORD LAYOUT CHANGE IF FINANCE EVER BRINGS THEM BACK.
034500*
034600     MOVE SHP-SHIPMENT-NUMBER TO INV-SHIPMENT-NUMBER.
034700     MOVE SHP-TOTAL-COST      TO INV-SUBTOTAL.
034800     MOVE ZERO                TO INV-DISCOUNT-AMOUNT
034900                                  INV-SHIPPING-FEE.
035000     COMPUTE INV-TAX-AMOUNT ROUNDED =
035100         INV-SUBTOTAL * WS-INVOICE-TAX-RATE.
035200     COMPUTE INV-TOTAL-AMOUNT ROUNDED =
035300         INV-SUBTOTAL - INV-DISCOUNT-AMOUNT
035400         + INV-TAX-AMOUNT + INV-SHIPPING-FEE.
035500 400-CALC-INVOICE-TOTALS-EXIT.
035600     EXIT.
035700******************************************************************
035800*    450-GEN-INVOICE-NUMBER BUILDS THE INVOICE NUMBER FROM        *
035900*    TODAY'S DATE AND A RUN SEQUENCE NUMBER - 'INV-CCYYMMDD-NNNN' *
036000******************************************************************
036100 450-GEN-INVOICE-NUMBER.
036200*
036300*    WS-INVOICE-SEQ-NBR IS A RUN-LOCAL COUNTER, NOT A PERSISTED
036400*    NEXT-NUMBER FIELD - IT STARTS OVER AT ZERO EVERY TIME THIS
036500*    PROGRAM IS LAUNCHED.  THAT IS SAFE ONLY BECAUSE THE DATE
036600*    PORTION OF THE NUMBER CHANGES EVERY RUN (THIS STEP RUNS AT
036700*    MOST ONCE PER NIGHT); IF THAT EVER STOPPED BEING TRUE THE
036800*    SEQUENCE WOULD NEED TO MOVE TO A PERSISTED COUNTER FILE.
036900*
037000     PERFORM 150-BUILD-TODAY-CCYYMMDD
037100         THRU 150-BUILD-TODAY-CCYYMMDD-EXIT.
037200     ADD 1 TO WS-INVOICE-SEQ-NBR.
037300     MOVE 'INV-'             TO INV-NUM-LITERAL.
037400     MOVE WS-TODAY-CCYYMMDD-N TO INV-NUM-DATE.
037500     MOVE '-'                TO INV-NUM-DASH.
037600     MOVE WS-INVOICE-SEQ-NBR TO INV-NUM-SEQ.
037700     MOVE WS-TODAY-CCYYMMDD-N TO INV-ISSUE-DATE.
037800 450-GEN-INVOICE-NUMBER-EXIT.
037900     EXIT.
038000******************************************************************
038100*    470-CALC-DUE-DATE - NET 30 DAYS FROM ISSUE DATE, CALENDAR    *
038200*    ACCURATE.  FIX 02/17/98 KTM - THE OLD LOGIC JUST ADDED 30    *
038300*    TO THE DAY-OF-MONTH, WHICH ROLLED PAST THE END OF THE        *
038400*    MONTH ON SHORT MONTHS.  THIS WALKS THE CALENDAR A MONTH AT   *
038500*    A TIME USING THE MONTH-DAYS-TABLE, ADJUSTING FEBRUARY FOR    *
038600*    LEAP YEARS.                                                  *
038700******************************************************************
038800 470-CALC-DUE-DATE.
038900*
039000*    NET TERMS ARE CARRIED IN THE SINGLE LITERAL BELOW.  IF SALES
039100*    EVER NEGOTIATES A DIFFERENT STANDARD TERM (NET 15, NET 45)
039200*    ONLY THE "MOVE 30" LINE CHANGES - 475-ADVANCE-ONE-DAY WALKS
039300*    WHATEVER DAY COUNT IT IS HANDED AND DOES NOT CARE WHAT THE
039400*    NUMBER MEANS.
039500*
039600     MOVE 30 TO INV-DUE-DAYS.
039700     COMPUTE WS-WORK-YY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
039800     MOVE WS-TODAY-MM      TO WS-WORK-MM.
039900     MOVE WS-TODAY-DD      TO WS-WORK-DD.
040000     MOVE 30               TO WS-DAYS-REMAINING.
040100     PERFORM 475-ADVANCE-ONE-DAY
040200         THRU 475-ADVANCE-ONE-DAY-EXIT
040300         UNTIL WS-DAYS-REMAINING = 0.
040400     COMPUTE INV-DUE-DATE =
040500         (WS-WORK-YY * 10000) + (WS-WORK-MM * 100) + WS-WORK-DD.
040600 470-CALC-DUE-DATE-EXIT.
040700     EXIT.
040800******************************************************************
040900*    475-ADVANCE-ONE-DAY ADVANCES THE WORK DATE BY A SINGLE       *
041000*    CALENDAR DAY, ROLLING THE MONTH AND YEAR AS NEEDED.          *
041100******************************************************************
041200 475-ADVANCE-ONE-DAY.
041300*
041400*    THE LEAP TEST BELOW IS THE SIMPLE DIVIDE-BY-4 RULE, NOT THE
041500*    FULL GREGORIAN CENTURY EXCEPTION (DIVISIBLE BY 100 BUT NOT
041600*    BY 400).  THAT IS A KNOWN SHORTCUT - IT ONLY MISBEHAVES ON
041700*    A HANDFUL OF CENTURY YEARS (1900, 2100, ...) AND WAS JUDGED
041800*    GOOD ENOUGH FOR AN INVOICE DUE DATE WHEN THIS WAS WRITTEN.
041900*
042000     MOVE MDT-DAYS-IN-MONTH (WS-WORK-MM) TO WS-DAYS-THIS-MONTH.
042100     IF WS-WORK-MM = 2
042200         DIVIDE WS-WORK-YY BY 4 GIVING WS-LEAP-TEST-QUOT
042300             REMAINDER WS-LEAP-TEST-REM
042400         IF WS-LEAP-TEST-REM = 0
042500             ADD 1 TO WS-DAYS-THIS-MONTH
042600         END-IF
042700     END-IF.
042800*
042900*    ADVANCE THE DAY, THEN ROLL MONTH AND YEAR AS NEEDED - A
043000*    MONTH-END ROLLOVER MAY ALSO FORCE A YEAR ROLLOVER, SO THE
043100*    MONTH TEST IS NESTED INSIDE THE DAY TEST RATHER THAN RUN
043200*    AS A SEPARATE STEP.
043300*
043400     ADD 1 TO WS-WORK-DD.
043500     IF WS-WORK-DD IS GREATER THAN WS-DAYS-THIS-MONTH
043600         MOVE 1 TO WS-WORK-DD
043700         ADD 1 TO WS-WORK-MM
043800         IF WS-WORK-MM IS GREATER THAN 12
043900             MOVE 1 TO WS-WORK-MM
044000             ADD 1 TO WS-WORK-YY
044100         END-IF
044200     END-IF.
044300     SUBTRACT 1 FROM WS-DAYS-REMAINING.
044400 475-ADVANCE-ONE-DAY-EXIT.
044500     EXIT.
044600******************************************************************
044700*    480-SET-INVOICE-STATUS - EVERY NEW INVOICE STARTS PENDING.   *
044800******************************************************************
044900 480-SET-INVOICE-STATUS.
045000*
045100*    ZERO IN INV-PAID-DATE IS THE CONVENTION FOR "NOT YET PAID" -
045200*    SNSTATS' AGING LOGIC AND ANY ACCOUNTS RECEIVABLE REPORTING
045300*    DOWNSTREAM MUST TEST FOR ZERO, NOT SPACES, WHEN CHECKING
045400*    WHETHER AN INVOICE HAS BEEN PAID.
045500*
045600     MOVE 'PENDING' TO INV-INVOICE-STATUS.
045700     MOVE ZERO      TO INV-PAID-DATE.
045800 480-SET-INVOICE-STATUS-EXIT.
045900     EXIT.
046000******************************************************************
046100*    500-POST-INVOICE-INDEX WRITES THE NEW SHIPMENT/INVOICE       *
046200*    NUMBER PAIR TO THE INDEX FILE SO A RERUN WILL NOT            *
046300*    DUPLICATE-INVOICE THIS SHIPMENT.                             *
046400******************************************************************
046500 500-POST-INVOICE-INDEX.
046600*
046700*    A DUPLICATE-KEY HIT HERE MEANS TWO SHIPMENT-COSTED ROWS IN
046800*    THE SAME RUN CARRIED THE SAME SHIPMENT NUMBER - IT IS LOGGED
046900*    AND THE RUN CONTINUES, BUT IT SHOULD NEVER HAPPEN IN NORMAL
047000*    OPERATION AND IS WORTH INVESTIGATING IF IT EVER APPEARS ON
047100*    THE CONSOLE.
047200*
047300     MOVE SHP-SHIPMENT-NUMBER      TO INVIDX-SHIPMENT-NUMBER.
047400     MOVE INV-INVOICE-NUMBER-X     TO INVIDX-INVOICE-NUMBER.
047500     WRITE INVOICE-INDEX-REC
047600         INVALID KEY
047700             DISPLAY 'SNINVGN - DUPLICATE KEY ON SNINIDX FOR '
047800                 SHP-SHIPMENT-NUMBER
047900     END-WRITE.
048000 500-POST-INVOICE-INDEX-EXIT.
048100     EXIT.
048200******************************************************************
048300*    900-WRITE-INVOICE-OUT WRITES THE COMPLETED INVOICE RECORD.   *
048400******************************************************************
048500 900-WRITE-INVOICE-OUT.
048600*
048700*    THIS IS THE LAST STEP IN THE PER-SHIPMENT SEQUENCE - BY THE
048800*    TIME CONTROL REACHES HERE THE INVOICE NUMBER, TOTALS, DUE
048900*    DATE AND STATUS ARE ALL ALREADY SET, AND THE SHIPMENT/
049000*    INVOICE PAIR IS ALREADY POSTED TO SNINIDX, SO A WRITE ERROR
049100*    HERE MEANS THE INDEX AND THE OUTPUT FILE HAVE DRIFTED APART
049200*    AND THE RUN MUST NOT CONTINUE.
049300*
049400     WRITE INVOICE-OUT-REC FROM SN-INVOICE-RECORD.
049500     IF NOT INOUT-OK
049600         DISPLAY 'SNINVGN - WRITE ERROR ON SNINOUT '
049700            WS-INOUT-STATUS
049800         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
049900     END-IF.
050000 900-WRITE-INVOICE-OUT-EXIT.
050100     EXIT.
050200******************************************************************
050300*    900-TERMINATION - CLOSE FILES, DISPLAY RUN COUNTS.           *
050400******************************************************************
050500 900-TERMINATION.
050600*
050700*    THE THREE COUNTS BELOW SHOULD ALWAYS RECONCILE EXACTLY:
050800*    SHIPMENTS READ EQUALS INVOICES WRITTEN PLUS INVOICES SKIPPED.
050900*    AS OF DLW007 EVERY SHIPMENT READ IS EITHER NEWLY INVOICED OR
051000*    ALREADY ON SNINIDX - THERE IS NO THIRD, UNCOUNTED CATEGORY -
051100*    SO ANY GAP BETWEEN READ AND WRITTEN-PLUS-SKIPPED IS A BUG,
051200*    NOT A NORMAL CONDITION.
051300*
051400     CLOSE SHIPMENT-COSTED
051500           INVOICE-OUT
051600           INVOICE-INDEX.
051700     DISPLAY 'SNINVGN - SHIPMENTS READ    ' WS-SHIPMENTS-READ-CT.
051800     DISPLAY 'SNINVGN - INVOICES WRITTEN  '
051900            WS-INVOICES-WRITTEN-CT.
052000     DISPLAY 'SNINVGN - INVOICES SKIPPED  '
052100            WS-INVOICES-SKIPPED-CT.
052200 900-TERMINATION-EXIT.
052300     EXIT.
052400 950-ABEND-RUN.
052500     DISPLAY 'SNINVGN - ABNORMAL TERMINATION'.
052600     CLOSE SHIPMENT-COSTED INVOICE-OUT INVOICE-INDEX.
052700     MOVE 16 TO RETURN-CODE.
052800     STOP RUN.
052900 950-ABEND-RUN-EXIT.
053000     EXIT.
053100******************************************************************
053200*    END OF PROGRAM SNINVGN.                                     *
053300*                                                                 *
053400*    IF FINANCE EVER REINSTATES A VOLUME DISCOUNT OR ADDS A       *
053500*    SEPARATE SHIPPING FEE LINE, 400-CALC-INVOICE-TOTALS IS THE   *
053600*    ONLY PARAGRAPH THAT NEEDS TO CHANGE - INV-DISCOUNT-AMOUNT    *
053700*    AND INV-SHIPPING-FEE ALREADY EXIST ON SNINREC AND ARE ONLY   *
053800*    ZEROED HERE BECAUSE NEITHER IS CURRENTLY BILLED SEPARATELY.  *
053900*    IF THE NET-30 TERMS EVER CHANGE, THE ONLY EDIT NEEDED IS THE *
054000*    MOVE 30 TO INV-DUE-DAYS IN 470-CALC-DUE-DATE - THE CALENDAR- *
054100*    WALK LOGIC IN 475-ADVANCE-ONE-DAY DOES NOT CARE HOW MANY     *
054200*    DAYS IT IS TOLD TO ADVANCE.                                  *
054300******************************************************************

000100******************************************************************
000200*    SNPYREC  --  PAYMENT RECORD LAYOUT                           *
000300*    COPY MEMBER FOR THE SHIPMENT PAYMENT POSTING RECORD.         *
000400*    USED BY SNSTATS (PAYMENT STATISTICS ACCUMULATION ONLY --     *
000500*    NO PAYMENT-GATEWAY FIELDS ARE CARRIED, SEE PROGRAM REMARKS). *
000600*         RJD  06/02/97  ORIGINAL COPY MEMBER                     *
000700******************************************************************
000800 01  SN-PAYMENT-RECORD.
000900     05  PAY-PAYMENT-NUMBER           PIC X(20).
001000     05  PAY-INVOICE-NUMBER           PIC X(20).
001100     05  PAY-AMOUNT                   PIC S9(7)V9(2).
001200     05  PAY-PAYMENT-STATUS           PIC X(12).
001300         88  PAY-STAT-PENDING             VALUE 'PENDING'.
001400         88  PAY-STAT-PROCESSING          VALUE 'PROCESSING'.
001500         88  PAY-STAT-COMPLETED           VALUE 'COMPLETED'.
001600         88  PAY-STAT-FAILED              VALUE 'FAILED'.
001700         88  PAY-STAT-CANCELLED           VALUE 'CANCELLED'.
001800         88  PAY-STAT-REFUNDED            VALUE 'REFUNDED'.
001900         88  PAY-STAT-PART-REFUNDED       VALUE
002000                 'PARTIALLY_R'.
002100     05  PAY-REFUND-AMOUNT            PIC S9(7)V9(2).
002200     05  PAY-PAYMENT-DATE             PIC 9(8).
002300     05  FILLER                       PIC X(15).

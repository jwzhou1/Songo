000100******************************************************************
000200*    SNQTREC  --  QUOTE RECORD LAYOUT                             *
000300*    COPY MEMBER FOR THE SHIPPING-QUOTE INPUT/OUTPUT RECORD.      *
000400*    USED BY SNQTPRC (QUOTE PRICING BATCH RUN).                   *
000500*         RJD  06/02/97  ORIGINAL COPY MEMBER                     *
000600******************************************************************
000700 01  SN-QUOTE-RECORD.
000800     05  QUO-QUOTE-NUMBER.
000900         10  QUO-NUM-LITERAL          PIC X(2).
001000         10  QUO-NUM-TIMESTAMP        PIC 9(14).
001100         10  FILLER                   PIC X(4).
001200     05  QUO-QUOTE-NUMBER-X  REDEFINES
001300         QUO-QUOTE-NUMBER             PIC X(20).
001400     05  QUO-CUSTOMER-ID              PIC X(10).
001500     05  QUO-ORIGIN-STATE             PIC X(2).
001600     05  QUO-DEST-STATE               PIC X(2).
001700     05  QUO-SHIPMENT-TYPE            PIC X(10).
001800         88  QUO-TYPE-PARCEL              VALUE 'PARCEL'.
001900         88  QUO-TYPE-LTL                 VALUE 'LTL'.
002000         88  QUO-TYPE-FTL                 VALUE 'FTL'.
002100         88  QUO-TYPE-FREIGHT             VALUE 'FREIGHT'.
002200         88  QUO-TYPE-EXPEDITED           VALUE 'EXPEDITED'.
002300     05  QUO-WEIGHT                   PIC S9(5)V9(2).
002400     05  QUO-ESTIMATED-PRICE          PIC S9(7)V9(2).
002500     05  QUO-ESTIMATED-TRANSIT-DAYS   PIC S9(2).
002600     05  QUO-QUOTE-STATUS             PIC X(10).
002700     05  QUO-QUOTE-DATE               PIC X(8).
002800     05  FILLER                       PIC X(10).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SNSTATS.
000300 AUTHOR.        R J DELACRUZ.
000400 INSTALLATION.  SONGO FREIGHT SYSTEMS - BATCH RATING GROUP.
000500 DATE-WRITTEN.  06/30/97.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SNSTATS  --  CUSTOMER SHIPPING STATISTICS ROLL-UP           *
001000*                                                                 *
001100*    READS SN-SHIPMENT-COSTED, SN-INVOICE-FILE AND                *
001200*    SN-PAYMENT-FILE IN SEQUENCE (EACH IS A SEPARATE SEQUENTIAL   *
001300*    PASS - THERE IS NO MATCH LOGIC BETWEEN THEM) AND             *
001400*    ACCUMULATES RUN-WIDE COUNTS AND DOLLAR TOTALS FOR EACH.      *
001500*    WRITES ONE SN-STATS-RECORD SUMMARIZING THE ENTIRE RUN AND    *
001600*    DISPLAYS THE SAME TOTALS TO THE JOB LOG FOR OPERATIONS.      *
001700*                                                                 *
001800*    THIS STEP RUNS LAST IN THE NIGHTLY RATING CYCLE, AFTER       *
001900*    SNSHPCS AND SNINVGN HAVE POSTED THE DAY'S COSTED SHIPMENTS   *
002000*    AND INVOICES.  IT IS A REPORTING PASS ONLY - IT NEVER        *
002100*    REWRITES ANY OF THE THREE INPUT FILES, SO IT CAN BE RERUN    *
002200*    AS MANY TIMES AS OPERATIONS LIKES WITHOUT RISK OF DOUBLE-    *
002300*    COUNTING OR CORRUPTING A MASTER FILE.  THE ONE-RECORD        *
002400*    STATS-OUT FILE IS SIMPLY OVERWRITTEN (OPEN OUTPUT) ON EACH   *
002500*    RUN, NOT EXTENDED, SO A RERUN REPLACES RATHER THAN           *
002600*    DUPLICATES THE SUMMARY LINE.                                 *
002700*                                                                 *
002800*    THIS PROGRAM RUNS UNSCHEDULED ON DEMAND AS WELL AS ON THE    *
002900*    NIGHTLY SCHEDULE - THE DASHBOARD GROUP KICKS IT OFF BY       *
003000*    OPERATOR REQUEST WHEN A CUSTOMER SERVICE REP NEEDS AN        *
003100*    UP-TO-THE-MINUTE COUNT WHILE ON THE PHONE WITH A CUSTOMER.   *
003200*                                                                 *
003300*    CHANGE LOG                                                   *
003400*    ----------                                                   *
003500*    06/30/97  RJD  ORIGINAL PROGRAM - SEE REQUEST SFS-0131        RJD006
003600*                   (PROMOTED FROM THE OLD PRODUCT-STATS CALLED    RJD006
003700*                   SUBROUTINE TO A STANDALONE BATCH STEP)         RJD006
003800*    02/09/98  KTM  ADDED OVERDUE-INVOICE COUNT AND AMOUNT,        KTM006
003900*                   PER SFS-0186                                  KTM006
004000*    11/09/98  KTM  Y2K - RUN-DATE ON STATS RECORD EXPANDED        KTM006
004100*                   TO 4-DIGIT YEAR, SFS-0233                     KTM006
004200*    05/14/03  DLW  ADDED PAYMENT COUNT AND TOTAL-PAID TO THE      DLW006
004300*                   SUMMARY DISPLAY - SFS-0296                    DLW006
004400*    09/02/05  DLW  ACTIVE-SHIPMENTS NOW EXCLUDES DRAFT STATUS     DLW006
004500*                   PER OPERATIONS REQUEST SFS-0341                DLW006
004600*    04/03/06  DLW  BACKED OUT THE 09/02/05 CHANGE - OPERATIONS    DLW007
004700*                   RECONFIRMED ACTIVE MEANS ANY STATUS OTHER      DLW007
004800*                   THAN DELIVERED OR CANCELLED, DRAFT INCLUDED,   DLW007
004900*                   TO MATCH THE APPLICATION'S OWN STATS RULE -    DLW007
005000*                   SFS-0361                                       DLW007
005100*    08/09/06  DLW  WIDENED THE PAYMENT-IN AND STATS-OUT FD        DLW008
005200*                   RECORD AREAS TO MATCH SNPYREC/SNSTREC - THE    DLW008
005300*                   OLD 90/100-BYTE FDS WERE TRUNCATING THE        DLW008
005400*                   RIGHTMOST FIELDS OF EVERY READ AND WRITE,      DLW008
005500*                   SFS-0364                                       DLW008
005600******************************************************************
005700*    OPERATOR NOTE - RESTART/RERUN                                *
005800*    ------------------------------                                *
005900*    THIS STEP TAKES NO CHECKPOINTS AND WRITES NO WORK FILES OF    *
006000*    ITS OWN.  IF THE STEP ABENDS FOR ANY REASON (SEE THE          *
006100*    950-ABEND-RUN PARAGRAPH BELOW) THE CORRECT RECOVERY IS TO     *
006200*    SIMPLY RESUBMIT THE STEP FROM THE TOP OF THE JCL - THERE IS   *
006300*    NO PARTIAL-UPDATE STATE TO CLEAN UP FIRST, SINCE STATS-OUT    *
006400*    IS OPENED OUTPUT (NOT EXTEND) AND THE THREE INPUT FILES ARE   *
006500*    OPENED INPUT ONLY AND ARE NEVER TOUCHED.  DO NOT ATTEMPT A    *
006600*    RESTART-FROM-STEP JCL OVERRIDE FOR THIS PROGRAM - IT IS NOT   *
006700*    NEEDED AND THE PROC DOES NOT SUPPORT ONE.                     *
006800*                                                                  *
006900*    THE THREE INPUT DD STATEMENTS (SNSHCST, SNINOUT, SNPYIN)      *
007000*    MUST ALL BE PRESENT AND NON-EMPTY BEFORE THIS STEP IS         *
007100*    SUBMITTED - AN EMPTY INPUT FILE IS NOT AN ERROR CONDITION     *
007200*    (IT SIMPLY DRIVES THAT PASS'S COUNTERS TO ZERO), BUT A        *
007300*    MISSING DD CARD IS, AND WILL DRIVE THE STEP TO THE            *
007400*    950-ABEND-RUN PATH WITH RETURN-CODE 16.                       *
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800*----------------------------------------------------------------*
007900*    SOURCE-COMPUTER/OBJECT-COMPUTER NAME THE PRODUCTION LPAR     *
008000*    THIS STEP COMPILES AND RUNS ON - CARRIED FORWARD FROM THE    *
008100*    SHOP STANDARD JCL PROC SKELETON, NOT CHANGED PER PROGRAM.    *
008200*----------------------------------------------------------------*
008300 SOURCE-COMPUTER.   IBM-3090.
008400 OBJECT-COMPUTER.   IBM-3090.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS VALID-STATE-CHARS IS 'A' THRU 'Z'
008800     UPSI-0 ON STATUS IS SN-DEBUG-SWITCH-ON.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*----------------------------------------------------------------*
009200*    THE THREE INPUT FILES BELOW ARE EACH ONE OF THE NIGHTLY      *
009300*    STEP'S OWN OUTPUT FILES FROM EARLIER IN THE CYCLE - SNSHCST  *
009400*    IS SNSHPCS'S SHIPMENT-OUT, SNINOUT IS SNINVGN'S INVOICE-OUT, *
009500*    AND SNPYIN IS THE PAYMENT-POSTING EXTRACT FED IN FROM THE    *
009600*    ONLINE PAYMENT SYSTEM'S NIGHTLY DOWNLOAD JOB.                *
009700*----------------------------------------------------------------*
009800     SELECT SHIPMENT-IN  ASSIGN TO SNSHCST
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-SHIN-STATUS.
010100     SELECT INVOICE-IN   ASSIGN TO SNINOUT
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WS-ININ-STATUS.
010400     SELECT PAYMENT-IN   ASSIGN TO SNPYIN
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-PYIN-STATUS.
010700*----------------------------------------------------------------*
010800*    STATS-OUT IS THE ONE-RECORD-PER-RUN CONTROL-TOTAL FILE THAT  *
010900*    THE DASHBOARD EXTRACT JOB PICKS UP DOWNSTREAM.  SEE SNSTREC. *
011000*----------------------------------------------------------------*
011100     SELECT STATS-OUT    ASSIGN TO SNSTOUT
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-STOUT-STATUS.
011400 DATA DIVISION.
011500 FILE SECTION.
011600*----------------------------------------------------------------*
011700*    SHIPMENT-IN - COSTED SHIPMENT EXTRACT FROM SNSHPCS.  RECORD  *
011800*    AREA WIDTH MATCHES SNSHREC EXACTLY - SEE THAT COPY MEMBER    *
011900*    FOR THE FIELD-LEVEL LAYOUT USED AFTER THE READ ... INTO.     *
012000*----------------------------------------------------------------*
012100 FD  SHIPMENT-IN
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 150 CHARACTERS.
012400 01  SHIPMENT-IN-REC.
012500     05  FILLER                       PIC X(150).
012600*----------------------------------------------------------------*
012700*    INVOICE-IN - INVOICE EXTRACT FROM SNINVGN.  RECORD AREA      *
012800*    WIDTH MATCHES SNINREC EXACTLY.                               *
012900*----------------------------------------------------------------*
013000 FD  INVOICE-IN
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 140 CHARACTERS.
013300 01  INVOICE-IN-REC.
013400     05  FILLER                       PIC X(140).
013500*----------------------------------------------------------------*
013600*    PAYMENT-IN - COMPLETED/FAILED/REFUNDED PAYMENT POSTING       *
013700*    EXTRACT.  RECORD AREA WIDTH MATCHES SNPYREC EXACTLY - SEE    *
013800*    CHANGE LOG DLW008.  THE OLD 90-BYTE AREA HERE SILENTLY       *
013900*    TRUNCATED THE LAST THREE BYTES OF EVERY INBOUND RECORD.      *
014000*----------------------------------------------------------------*
014100 FD  PAYMENT-IN
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 93 CHARACTERS.
014400 01  PAYMENT-IN-REC.
014500     05  FILLER                       PIC X(93).
014600*----------------------------------------------------------------*
014700*    STATS-OUT - THE ONE-RECORD-PER-RUN SUMMARY LINE.  RECORD     *
014800*    AREA WIDTH MATCHES SNSTREC EXACTLY - SEE CHANGE LOG DLW008.  *
014900*    THE OLD 100-BYTE AREA HERE DROPPED STS-TOTAL-PAID-PAYMENTS   *
015000*    AND STS-PAYMENT-COUNT OFF THE END OF EVERY WRITTEN RECORD.   *
015100*----------------------------------------------------------------*
015200 FD  STATS-OUT
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 146 CHARACTERS.
015500 01  STATS-OUT-REC.
015600     05  FILLER                       PIC X(146).
015700******************************************************************
015800*    WORKING-STORAGE OVERVIEW                                    *
015900*    ------------------------                                     *
016000*    THIS PROGRAM CARRIES NO CUSTOMER OR SHIPMENT DATA IN         *
016100*    WORKING-STORAGE OF ITS OWN OTHER THAN THE FOUR COPYBOOK      *
016200*    RECORD AREAS AT THE BOTTOM OF THIS SECTION - EVERYTHING      *
016300*    ELSE UP HERE IS BOOKKEEPING: FILE STATUS BYTES, END-OF-FILE  *
016400*    SWITCHES, THE RUN-WIDE ACCUMULATORS, AND THE WINDOWED        *
016500*    SYSTEM DATE.  THE ACCUMULATORS ARE THE HEART OF THE          *
016600*    PROGRAM - EVERY ONE OF THEM MAPS ONE-FOR-ONE TO A FIELD ON   *
016700*    SN-STATS-RECORD, AND 900-WRITE-STATS-REC BELOW DOES NOTHING  *
016800*    MORE THAN COPY THEM ACROSS AT THE END OF THE RUN.            *
016900******************************************************************
017000*    NOTE - THE FOUR COPYBOOKS ARE HELD AS FULL 01-LEVEL RECORD    *
017100*    AREAS, NOT REDEFINED OVER A COMMON WORK AREA, EVEN THOUGH     *
017200*    ONLY ONE OF THE FOUR IS EVER IN USE AT A GIVEN MOMENT DURING  *
017300*    A GIVEN PASS.  THIS COSTS A FEW HUNDRED EXTRA BYTES OF        *
017400*    REGION SIZE BUT KEEPS EACH COPYBOOK'S FIELD NAMES UNIQUE AND  *
017500*    UNAMBIGUOUS FOR ANYONE READING OR MAINTAINING THIS PROGRAM,   *
017600*    RATHER THAN FORCING A REDEFINES SCHEME ON RECORD LAYOUTS      *
017700*    THAT SHARE NO FIELDS IN COMMON.                               *
017800******************************************************************
017900 WORKING-STORAGE SECTION.
018000*----------------------------------------------------------------*
018100*    WS-FILE-STATUS-GROUP - ONE TWO-BYTE VSAM/QSAM STATUS FIELD   *
018200*    PER FILE, TESTED IMMEDIATELY AFTER EVERY OPEN/READ/WRITE SO  *
018300*    A BAD DD STATEMENT OR A SHORT-READ CONDITION ABENDS THE STEP *
018400*    CLEANLY INSTEAD OF RUNNING ON WITH GARBAGE COUNTS.           *
018500*----------------------------------------------------------------*
018600 01  WS-FILE-STATUS-GROUP.
018700     05  WS-SHIN-STATUS               PIC X(02).
018800         88  SHIN-OK                      VALUE '00'.
018900         88  SHIN-EOF                      VALUE '10'.
019000     05  WS-ININ-STATUS               PIC X(02).
019100         88  ININ-OK                      VALUE '00'.
019200         88  ININ-EOF                      VALUE '10'.
019300     05  WS-PYIN-STATUS               PIC X(02).
019400         88  PYIN-OK                      VALUE '00'.
019500         88  PYIN-EOF                      VALUE '10'.
019600     05  WS-STOUT-STATUS              PIC X(02).
019700         88  STOUT-OK                     VALUE '00'.
019800     05  FILLER                       PIC X(10).
019900*----------------------------------------------------------------*
020000*    WS-SWITCHES - ONE Y/N END-OF-FILE FLAG PER SEQUENTIAL PASS,  *
020100*    PLUS THE UPSI-0-DRIVEN OPERATOR DEBUG SWITCH SHARED WITH THE *
020200*    REST OF THE SNxxxxx FAMILY OF PROGRAMS.                      *
020300*----------------------------------------------------------------*
020400 01  WS-SWITCHES.
020500     05  WS-SHIP-EOF-SWITCH           PIC X(01)   VALUE 'N'.
020600         88  END-OF-SHIPMENT-PASS         VALUE 'Y'.
020700     05  WS-INV-EOF-SWITCH            PIC X(01)   VALUE 'N'.
020800         88  END-OF-INVOICE-PASS          VALUE 'Y'.
020900     05  WS-PAY-EOF-SWITCH            PIC X(01)   VALUE 'N'.
021000         88  END-OF-PAYMENT-PASS          VALUE 'Y'.
021100     05  SN-DEBUG-SWITCH-ON           PIC X(01)   VALUE 'N'.
021200     05  FILLER                       PIC X(10).
021300 77  WS-FIRST-TIME-SW                 PIC X(01)   VALUE 'Y'.
021400     88  WS-FIRST-TIME                    VALUE 'Y'.
021500*----------------------------------------------------------------*
021600*    WS-ACCUM-COUNTERS - THE RUN-WIDE ACCUMULATORS, ONE PER       *
021700*    STATS-RECORD FIELD.  ALL COMP-3 SO THE THREE SEQUENTIAL      *
021800*    PASSES COST NO MORE CPU THAN THE OLD PRODUCT-STATS           *
021900*    SUBROUTINE DID WHEN IT KEPT THESE SAME RUNNING TOTALS.       *
022000*        WS-TOTAL-SHIPMENTS        - EVERY SHIPMENT READ          *
022100*        WS-ACTIVE-SHIPMENTS       - STATUS NOT DELIVERED/        *
022200*                                    CANCELLED (SEE DLW007 ABOVE) *
022300*        WS-DELIVERED-SHIPMENTS    - STATUS = DELIVERED           *
022400*        WS-CANCELLED-SHIPMENTS    - STATUS = CANCELLED           *
022500*        WS-TOTAL-SPENT            - SUM OF SHP-TOTAL-COST        *
022600*        WS-TOTAL-INVOICES         - EVERY INVOICE READ           *
022700*        WS-PENDING-INVOICES       - STATUS = PENDING             *
022800*        WS-PAID-INVOICES          - STATUS = PAID                *
022900*        WS-OVERDUE-INVOICES       - PENDING AND PAST DUE DATE    *
023000*        WS-TOTAL-INVOICE-AMOUNT   - SUM OF INV-TOTAL-AMOUNT      *
023100*        WS-PAID-INVOICE-AMOUNT    - SUM FOR PAID INVOICES ONLY   *
023200*        WS-PENDING-INVOICE-AMOUNT - SUM FOR PENDING INVOICES     *
023300*        WS-TOTAL-PAID-PAYMENTS    - SUM OF PAY-AMOUNT, STATUS =  *
023400*                                    COMPLETED PAYMENTS ONLY      *
023500*        WS-PAYMENT-COUNT          - COUNT OF COMPLETED PAYMENTS  *
023600*----------------------------------------------------------------*
023700 01  WS-ACCUM-COUNTERS                COMP-3.
023800     05  WS-TOTAL-SHIPMENTS           PIC S9(7)     VALUE ZERO.
023900     05  WS-ACTIVE-SHIPMENTS          PIC S9(7)     VALUE ZERO.
024000     05  WS-DELIVERED-SHIPMENTS       PIC S9(7)     VALUE ZERO.
024100     05  WS-CANCELLED-SHIPMENTS       PIC S9(7)     VALUE ZERO.
024200     05  WS-TOTAL-SPENT               PIC S9(9)V99  VALUE ZERO.
024300     05  WS-TOTAL-INVOICES            PIC S9(7)     VALUE ZERO.
024400     05  WS-PENDING-INVOICES          PIC S9(7)     VALUE ZERO.
024500     05  WS-PAID-INVOICES             PIC S9(7)     VALUE ZERO.
024600     05  WS-OVERDUE-INVOICES          PIC S9(7)     VALUE ZERO.
024700     05  WS-TOTAL-INVOICE-AMOUNT      PIC S9(9)V99  VALUE ZERO.
024800     05  WS-PAID-INVOICE-AMOUNT       PIC S9(9)V99  VALUE ZERO.
024900     05  WS-PENDING-INVOICE-AMOUNT    PIC S9(9)V99  VALUE ZERO.
025000     05  WS-TOTAL-PAID-PAYMENTS       PIC S9(9)V99  VALUE ZERO.
025100     05  WS-PAYMENT-COUNT             PIC S9(7)     VALUE ZERO.
025200     05  FILLER                       PIC S9(7)     VALUE ZERO.
025300*----------------------------------------------------------------*
025400*    WS-TODAY-DATE / WS-TODAY-DATE-CCYY / WS-TODAY-CCYYMMDD -     *
025500*    THE SHOP'S STANDARD THREE-STEP ACCEPT-FROM-DATE WINDOWING    *
025600*    IDIOM.  ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR,   *
025700*    SO 500-INIT-COUNTERS WINDOWS IT TO CENTURY 19 OR 20 BEFORE   *
025800*    BUILDING THE 8-DIGIT RUN DATE THE OVERDUE-INVOICE TEST AND   *
025900*    THE STATS-RECORD RUN-DATE FIELD BOTH NEED.                   *
026000*----------------------------------------------------------------*
026100 01  WS-TODAY-DATE.
026200     05  WS-TODAY-YY                  PIC 9(02).
026300     05  WS-TODAY-MM                  PIC 9(02).
026400     05  WS-TODAY-DD                  PIC 9(02).
026500     05  FILLER                       PIC X(02).
026600 01  WS-TODAY-DATE-CCYY.
026700     05  WS-TODAY-CENTURY             PIC 9(02).
026800     05  FILLER                       PIC X(06).
026900 01  WS-TODAY-CCYYMMDD.
027000     05  WS-CCYYMMDD-CC               PIC 9(02).
027100     05  WS-CCYYMMDD-YY               PIC 9(02).
027200     05  WS-CCYYMMDD-MM               PIC 9(02).
027300     05  WS-CCYYMMDD-DD               PIC 9(02).
027400     05  FILLER                       PIC X(02).
027500*----------------------------------------------------------------*
027600*    WS-TODAY-CCYYMMDD-N - NUMERIC-EDIT REDEFINITION OF THE       *
027700*    8-BYTE DISPLAY DATE ABOVE, SO IT CAN BE COMPARED DIRECTLY    *
027800*    AGAINST INV-DUE-DATE (ALSO PIC 9(08)) IN THE OVERDUE TEST.   *
027900*----------------------------------------------------------------*
028000 01  WS-TODAY-CCYYMMDD-N REDEFINES WS-TODAY-CCYYMMDD PIC 9(08).
028100*----------------------------------------------------------------*
028200*    THE FOUR COPY MEMBERS BELOW LAY OUT THE RECORD IMAGES        *
028300*    READ ... INTO'D FROM EACH OF THE THREE INPUT PASSES, PLUS    *
028400*    THE ONE-RECORD SUMMARY LAYOUT WRITTEN AT THE END OF THE      *
028500*    RUN.  SEE EACH MEMBER FOR ITS OWN FIELD-LEVEL COMMENTARY.    *
028600*----------------------------------------------------------------*
028700     COPY SNSHREC.
028800     COPY SNINREC.
028900     COPY SNPYREC.
029000     COPY SNSTREC.
029100******************************************************************
029200*    PROCEDURE DIVISION OVERVIEW                                 *
029300*    --------------------------                                   *
029400*    NO PARAGRAPH IN THIS PROGRAM WRITES TO ANY OF THE THREE      *
029500*    INPUT FILES.  EACH OF THE THREE xxx-PASS PARAGRAPHS BELOW    *
029600*    OPENS ITS OWN FILE, DRIVES A PERFORM ... UNTIL LOOP OVER A   *
029700*    READ/ACCUMULATE PAIR OF PARAGRAPHS, AND CLOSES ITS OWN FILE  *
029800*    BEFORE RETURNING TO 000-MAIN-CONTROL - THE THREE PASSES ARE  *
029900*    NEVER OPEN AT THE SAME TIME.  THIS KEEPS THE PROGRAM'S       *
030000*    DATASET CONCURRENCY REQUIREMENT TO ONE OPEN FILE AT A TIME   *
030100*    ON THE INPUT SIDE, WHICH MATTERS ON NIGHTS WHEN THE RATING   *
030200*    CYCLE IS SHARING TAPE DRIVES WITH OTHER SCHEDULED JOBS.      *
030300******************************************************************
030400 PROCEDURE DIVISION.
030500******************************************************************
030600*    000-MAIN-CONTROL DRIVES ALL THREE ACCUMULATION PASSES AND    *
030700*    THE FINAL STATS-RECORD WRITE AND SUMMARY DISPLAY.  THE       *
030800*    PASSES RUN IN A FIXED ORDER (SHIPMENTS, THEN INVOICES, THEN  *
030900*    PAYMENTS) BUT ARE OTHERWISE INDEPENDENT OF ONE ANOTHER -     *
031000*    THERE IS NO CROSS-FILE MATCHING, SO THE ORDER IS PURELY A    *
031100*    HOUSE CONVENTION (SHIPMENT DATA DRIVES THE MOST COUNTS, SO   *
031200*    IT GOES FIRST) RATHER THAN A PROCESSING REQUIREMENT.         *
031300******************************************************************
031400 000-MAIN-CONTROL.
031500     PERFORM 500-INIT-COUNTERS THRU 500-INIT-COUNTERS-EXIT.
031600     PERFORM 100-SHIPMENT-PASS THRU 100-SHIPMENT-PASS-EXIT.
031700     PERFORM 300-INVOICE-PASS  THRU 300-INVOICE-PASS-EXIT.
031800     PERFORM 400-PAYMENT-PASS  THRU 400-PAYMENT-PASS-EXIT.
031900     PERFORM 900-WRITE-STATS-REC THRU 900-WRITE-STATS-REC-EXIT.
032000     PERFORM 950-DISPLAY-SUMMARY THRU 950-DISPLAY-SUMMARY-EXIT.
032100     STOP RUN.
032200******************************************************************
032300*    500-INIT-COUNTERS - ZEROES THE ACCUMULATORS.  GUARDED BY     *
032400*    WS-FIRST-TIME-SW IN THE OLD PRODUCT-STATS SUBROUTINE THIS    *
032500*    PROGRAM WAS PROMOTED FROM; KEPT HERE SINCE 000-MAIN-CONTROL  *
032600*    ONLY EVER PERFORMS IT ONCE PER RUN IN ANY CASE.  ALSO        *
032700*    BUILDS THE WINDOWED RUN DATE USED BY THE OVERDUE-INVOICE     *
032800*    TEST IN 320-ACCUM-INVOICE-STATS AND BY THE STATS-RECORD      *
032900*    RUN-DATE FIELD ITSELF.                                       *
033000******************************************************************
033100 500-INIT-COUNTERS.
033200     IF WS-FIRST-TIME
033300         MOVE ZERO TO WS-TOTAL-SHIPMENTS
033400                      WS-ACTIVE-SHIPMENTS
033500                      WS-DELIVERED-SHIPMENTS
033600                      WS-CANCELLED-SHIPMENTS
033700                      WS-TOTAL-SPENT
033800                      WS-TOTAL-INVOICES
033900                      WS-PENDING-INVOICES
034000                      WS-PAID-INVOICES
034100                      WS-OVERDUE-INVOICES
034200                      WS-TOTAL-INVOICE-AMOUNT
034300                      WS-PAID-INVOICE-AMOUNT
034400                      WS-PENDING-INVOICE-AMOUNT
034500                      WS-TOTAL-PAID-PAYMENTS
034600                      WS-PAYMENT-COUNT
034700         MOVE 'N' TO WS-FIRST-TIME-SW
034800         ACCEPT WS-TODAY-DATE FROM DATE
034900         IF WS-TODAY-YY IS LESS THAN 50
035000             MOVE 20 TO WS-TODAY-CENTURY
035100         ELSE
035200             MOVE 19 TO WS-TODAY-CENTURY
035300         END-IF
035400         MOVE WS-TODAY-CENTURY TO WS-CCYYMMDD-CC
035500         MOVE WS-TODAY-YY      TO WS-CCYYMMDD-YY
035600         MOVE WS-TODAY-MM      TO WS-CCYYMMDD-MM
035700         MOVE WS-TODAY-DD      TO WS-CCYYMMDD-DD
035800     END-IF.
035900 500-INIT-COUNTERS-EXIT.
036000     EXIT.
036100******************************************************************
036200*    100-SHIPMENT-PASS READS EVERY COSTED SHIPMENT AND            *
036300*    ACCUMULATES THE SHIPMENT-LEVEL COUNTS AND TOTAL SPENT.       *
036400*    FIX 04/03/06 DLW - ACTIVE-SHIPMENTS IS ANY STATUS OTHER      *
036500*    THAN DELIVERED OR CANCELLED, DRAFT INCLUDED - SFS-0361.      *
036600******************************************************************
036700 100-SHIPMENT-PASS.
036800     OPEN INPUT SHIPMENT-IN.
036900     IF NOT SHIN-OK
037000         DISPLAY 'SNSTATS - OPEN ERROR ON SNSHCST ' WS-SHIN-STATUS
037100         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
037200     END-IF.
037300     PERFORM 110-READ-SHIPMENT THRU 110-READ-SHIPMENT-EXIT.
037400     PERFORM 200-ACCUM-SHIPMENT-STATS
037500         THRU 200-ACCUM-SHIPMENT-STATS-EXIT
037600         UNTIL END-OF-SHIPMENT-PASS.
037700     CLOSE SHIPMENT-IN.
037800 100-SHIPMENT-PASS-EXIT.
037900     EXIT.
038000*----------------------------------------------------------------*
038100*    110-READ-SHIPMENT - ONE READ PER CALL, TURNAROUND SET ON     *
038200*    AT-END.  KEPT AS ITS OWN PARAGRAPH (RATHER THAN INLINE IN    *
038300*    200-ACCUM-SHIPMENT-STATS) SO THE READ-AHEAD LOGIC READS      *
038400*    THE SAME NO MATTER HOW THE ACCUMULATION LOGIC CHANGES.       *
038500*----------------------------------------------------------------*
038600 110-READ-SHIPMENT.
038700     READ SHIPMENT-IN INTO SN-SHIPMENT-RECORD
038800         AT END
038900             MOVE 'Y' TO WS-SHIP-EOF-SWITCH
039000     END-READ.
039100 110-READ-SHIPMENT-EXIT.
039200     EXIT.
039300*----------------------------------------------------------------*
039400*    200-ACCUM-SHIPMENT-STATS - ONE STATUS BUCKET PER SHIPMENT    *
039500*    (DELIVERED, CANCELLED, OR ACTIVE - EVERYTHING ELSE), PLUS    *
039600*    THE RUNNING DOLLAR TOTAL OF WHAT SONGO HAS COSTED THE        *
039700*    CUSTOMER ACROSS ALL SHIPMENTS REGARDLESS OF STATUS BUCKET.   *
039800*----------------------------------------------------------------*
039900 200-ACCUM-SHIPMENT-STATS.
040000     ADD 1 TO WS-TOTAL-SHIPMENTS.
040100     IF SHP-STAT-DELIVERED
040200         ADD 1 TO WS-DELIVERED-SHIPMENTS
040300     ELSE
040400         IF SHP-STAT-CANCELLED
040500             ADD 1 TO WS-CANCELLED-SHIPMENTS
040600         ELSE
040700             ADD 1 TO WS-ACTIVE-SHIPMENTS
040800         END-IF
040900     END-IF.
041000     ADD SHP-TOTAL-COST TO WS-TOTAL-SPENT.
041100     PERFORM 110-READ-SHIPMENT THRU 110-READ-SHIPMENT-EXIT.
041200 200-ACCUM-SHIPMENT-STATS-EXIT.
041300     EXIT.
041400******************************************************************
041500*    300-INVOICE-PASS READS EVERY INVOICE AND ACCUMULATES THE     *
041600*    INVOICE-LEVEL COUNTS AND DOLLAR TOTALS, INCLUDING THE        *
041700*    OVERDUE-INVOICE COUNT ADDED 02/09/98 PER SFS-0186.           *
041800******************************************************************
041900 300-INVOICE-PASS.
042000     OPEN INPUT INVOICE-IN.
042100     IF NOT ININ-OK
042200         DISPLAY 'SNSTATS - OPEN ERROR ON SNINOUT ' WS-ININ-STATUS
042300         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
042400     END-IF.
042500     PERFORM 310-READ-INVOICE THRU 310-READ-INVOICE-EXIT.
042600     PERFORM 320-ACCUM-INVOICE-STATS
042700         THRU 320-ACCUM-INVOICE-STATS-EXIT
042800         UNTIL END-OF-INVOICE-PASS.
042900     CLOSE INVOICE-IN.
043000 300-INVOICE-PASS-EXIT.
043100     EXIT.
043200*----------------------------------------------------------------*
043300*    310-READ-INVOICE - SAME ONE-READ-PER-CALL PATTERN AS         *
043400*    110-READ-SHIPMENT ABOVE, APPLIED TO THE INVOICE PASS.        *
043500*----------------------------------------------------------------*
043600 310-READ-INVOICE.
043700     READ INVOICE-IN INTO SN-INVOICE-RECORD
043800         AT END
043900             MOVE 'Y' TO WS-INV-EOF-SWITCH
044000     END-READ.
044100 310-READ-INVOICE-EXIT.
044200     EXIT.
044300*----------------------------------------------------------------*
044400*    320-ACCUM-INVOICE-STATS - COUNTS AND SUMS EVERY INVOICE      *
044500*    REGARDLESS OF STATUS INTO THE TOTAL BUCKETS, THEN ADDS A     *
044600*    SECOND COUNT/SUM INTO EXACTLY ONE OF THE PAID OR PENDING     *
044700*    BUCKETS BASED ON INV-INVOICE-STATUS.  A PENDING INVOICE      *
044800*    PAST ITS DUE DATE ALSO BUMPS THE OVERDUE COUNT - THIS IS A   *
044900*    THIRD, INDEPENDENT TEST, NOT A THIRD BUCKET, SO AN OVERDUE   *
045000*    INVOICE IS COUNTED IN BOTH WS-PENDING-INVOICES AND           *
045100*    WS-OVERDUE-INVOICES AS SPEC'D.  CANCELLED INVOICES ADD TO    *
045200*    THE TOTAL BUCKET ONLY - NEITHER PAID NOR PENDING.            *
045300*----------------------------------------------------------------*
045400 320-ACCUM-INVOICE-STATS.
045500     ADD 1 TO WS-TOTAL-INVOICES.
045600     ADD INV-TOTAL-AMOUNT TO WS-TOTAL-INVOICE-AMOUNT.
045700     IF INV-STAT-PAID
045800         ADD 1 TO WS-PAID-INVOICES
045900         ADD INV-TOTAL-AMOUNT TO WS-PAID-INVOICE-AMOUNT
046000     ELSE
046100         IF INV-STAT-PENDING
046200             ADD 1 TO WS-PENDING-INVOICES
046300             ADD INV-TOTAL-AMOUNT TO WS-PENDING-INVOICE-AMOUNT
046400             IF INV-DUE-DATE IS LESS THAN WS-TODAY-CCYYMMDD-N
046500                 ADD 1 TO WS-OVERDUE-INVOICES
046600             END-IF
046700         END-IF
046800     END-IF.
046900     PERFORM 310-READ-INVOICE THRU 310-READ-INVOICE-EXIT.
047000 320-ACCUM-INVOICE-STATS-EXIT.
047100     EXIT.
047200******************************************************************
047300*    400-PAYMENT-PASS READS EVERY PAYMENT AND ACCUMULATES THE     *
047400*    TOTAL COLLECTED AND PAYMENT COUNT FOR COMPLETED PAYMENTS     *
047500*    ONLY - PENDING, FAILED AND REFUNDED PAYMENTS DO NOT COUNT    *
047600*    AS COLLECTED REVENUE.                                        *
047700******************************************************************
047800 400-PAYMENT-PASS.
047900     OPEN INPUT PAYMENT-IN.
048000     IF NOT PYIN-OK
048100         DISPLAY 'SNSTATS - OPEN ERROR ON SNPYIN  ' WS-PYIN-STATUS
048200         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
048300     END-IF.
048400     PERFORM 410-READ-PAYMENT THRU 410-READ-PAYMENT-EXIT.
048500     PERFORM 420-ACCUM-PAYMENT-STATS
048600         THRU 420-ACCUM-PAYMENT-STATS-EXIT
048700         UNTIL END-OF-PAYMENT-PASS.
048800     CLOSE PAYMENT-IN.
048900 400-PAYMENT-PASS-EXIT.
049000     EXIT.
049100*----------------------------------------------------------------*
049200*    410-READ-PAYMENT - SAME ONE-READ-PER-CALL PATTERN AS THE     *
049300*    OTHER TWO PASSES, APPLIED TO THE PAYMENT PASS.               *
049400*----------------------------------------------------------------*
049500 410-READ-PAYMENT.
049600     READ PAYMENT-IN INTO SN-PAYMENT-RECORD
049700         AT END
049800             MOVE 'Y' TO WS-PAY-EOF-SWITCH
049900     END-READ.
050000 410-READ-PAYMENT-EXIT.
050100     EXIT.
050200*----------------------------------------------------------------*
050300*    420-ACCUM-PAYMENT-STATS - ONLY A PAY-STAT-COMPLETED PAYMENT  *
050400*    ADDS TO THE COUNT AND DOLLAR TOTAL.  PAY-REFUND-AMOUNT IS    *
050500*    NOT NETTED OUT HERE - SPEC'D AS A STRAIGHT SUM OF COMPLETED  *
050600*    PAY-AMOUNT, SO A LATER REFUND ON A COMPLETED PAYMENT DOES    *
050700*    NOT REDUCE WS-TOTAL-PAID-PAYMENTS.                           *
050800*----------------------------------------------------------------*
050900 420-ACCUM-PAYMENT-STATS.
051000     IF PAY-STAT-COMPLETED
051100         ADD 1 TO WS-PAYMENT-COUNT
051200         ADD PAY-AMOUNT TO WS-TOTAL-PAID-PAYMENTS
051300     END-IF.
051400     PERFORM 410-READ-PAYMENT THRU 410-READ-PAYMENT-EXIT.
051500 420-ACCUM-PAYMENT-STATS-EXIT.
051600     EXIT.
051700******************************************************************
051800*    900-WRITE-STATS-REC MOVES THE ACCUMULATORS TO THE STATS      *
051900*    RECORD LAYOUT AND WRITES THE ONE-ROW RUN SUMMARY.  EACH      *
052000*    MOVE BELOW IS A STRAIGHT ONE-FOR-ONE FIELD CORRESPONDENCE -  *
052100*    NO EDITING OR REFORMATTING IS DONE HERE, SINCE THE WS AND    *
052200*    STS FIELDS SHARE IDENTICAL PICTURE CLAUSES BY DESIGN.        *
052300******************************************************************
052400 900-WRITE-STATS-REC.
052500     OPEN OUTPUT STATS-OUT.
052600     IF NOT STOUT-OK
052700         DISPLAY 'SNSTATS - OPEN ERROR ON SNSTOUT '
052800            WS-STOUT-STATUS
052900         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
053000     END-IF.
053100     MOVE WS-TODAY-CCYYMMDD-N       TO STS-RUN-DATE.
053200     MOVE WS-TOTAL-SHIPMENTS        TO STS-TOTAL-SHIPMENTS.
053300     MOVE WS-ACTIVE-SHIPMENTS       TO STS-ACTIVE-SHIPMENTS.
053400     MOVE WS-DELIVERED-SHIPMENTS    TO STS-DELIVERED-SHIPMENTS.
053500     MOVE WS-CANCELLED-SHIPMENTS    TO STS-CANCELLED-SHIPMENTS.
053600     MOVE WS-TOTAL-SPENT            TO STS-TOTAL-SPENT.
053700     MOVE WS-TOTAL-INVOICES         TO STS-TOTAL-INVOICES.
053800     MOVE WS-PENDING-INVOICES       TO STS-PENDING-INVOICES.
053900     MOVE WS-PAID-INVOICES          TO STS-PAID-INVOICES.
054000     MOVE WS-OVERDUE-INVOICES       TO STS-OVERDUE-INVOICES.
054100     MOVE WS-TOTAL-INVOICE-AMOUNT   TO STS-TOTAL-INVOICE-AMOUNT.
054200     MOVE WS-PAID-INVOICE-AMOUNT    TO STS-PAID-INVOICE-AMOUNT.
054300     MOVE WS-PENDING-INVOICE-AMOUNT TO STS-PENDING-INVOICE-AMOUNT.
054400     MOVE WS-TOTAL-PAID-PAYMENTS    TO STS-TOTAL-PAID-PAYMENTS.
054500     MOVE WS-PAYMENT-COUNT          TO STS-PAYMENT-COUNT.
054600     WRITE STATS-OUT-REC FROM SN-STATS-RECORD.
054700     IF NOT STOUT-OK
054800         DISPLAY 'SNSTATS - WRITE ERROR ON SNSTOUT '
054900            WS-STOUT-STATUS
055000         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
055100     END-IF.
055200     CLOSE STATS-OUT.
055300 900-WRITE-STATS-REC-EXIT.
055400     EXIT.
055500******************************************************************
055600*    950-DISPLAY-SUMMARY - CONVENIENCE DISPLAY OF THE RUN TOTALS  *
055700*    TO THE JOB LOG FOR OPERATIONS.  ADDED TO PER SFS-0296.  NOT  *
055800*    A SUBSTITUTE FOR THE STATS-OUT RECORD - THE DASHBOARD        *
055900*    EXTRACT JOB READS STATS-OUT, NOT THE JOB LOG.  THIS IS       *
056000*    PURELY SO AN OPERATOR WATCHING THE CONSOLE CAN SEE THE       *
056100*    NUMBERS WITHOUT WAITING FOR THE DOWNSTREAM EXTRACT TO RUN.   *
056200******************************************************************
056300 950-DISPLAY-SUMMARY.
056400     DISPLAY 'SNSTATS - TOTAL SHIPMENTS     ' WS-TOTAL-SHIPMENTS.
056500     DISPLAY 'SNSTATS - ACTIVE SHIPMENTS    ' WS-ACTIVE-SHIPMENTS.
056600     DISPLAY 'SNSTATS - DELIVERED SHIPMENTS '
056700            WS-DELIVERED-SHIPMENTS.
056800     DISPLAY 'SNSTATS - CANCELLED SHIPMENTS '
056900            WS-CANCELLED-SHIPMENTS.
057000     DISPLAY 'SNSTATS - TOTAL SPENT         ' WS-TOTAL-SPENT.
057100     DISPLAY 'SNSTATS - TOTAL INVOICES      ' WS-TOTAL-INVOICES.
057200     DISPLAY 'SNSTATS - PENDING INVOICES    ' WS-PENDING-INVOICES.
057300     DISPLAY 'SNSTATS - PAID INVOICES       ' WS-PAID-INVOICES.
057400     DISPLAY 'SNSTATS - OVERDUE INVOICES    ' WS-OVERDUE-INVOICES.
057500     DISPLAY 'SNSTATS - PAYMENT COUNT       ' WS-PAYMENT-COUNT.
057600     DISPLAY 'SNSTATS - TOTAL PAID PAYMENTS '
057700            WS-TOTAL-PAID-PAYMENTS.
057800 950-DISPLAY-SUMMARY-EXIT.
057900     EXIT.
058000*----------------------------------------------------------------*
058100*    950-ABEND-RUN - COMMON ERROR EXIT FOR ANY OPEN/READ/WRITE    *
058200*    FAILURE ABOVE.  RETURN-CODE 16 TELLS THE JCL TO FLUSH ANY    *
058300*    CONDITIONAL DOWNSTREAM STEPS RATHER THAN RUN THEM AGAINST    *
058400*    A PARTIAL OR MISSING STATS-OUT FILE.                         *
058500*----------------------------------------------------------------*
058600 950-ABEND-RUN.
058700     DISPLAY 'SNSTATS - ABNORMAL TERMINATION'.
058800     MOVE 16 TO RETURN-CODE.
058900     STOP RUN.
059000 950-ABEND-RUN-EXIT.
059100     EXIT.
059200*----------------------------------------------------------------*
059300*    END OF SNSTATS.  NO FURTHER PARAGRAPHS FOLLOW.               *
059400*    IF YOU ARE ADDING A FOURTH ACCUMULATION PASS (e.g. A         *
059500*    CARRIER-RATE-CARD EXTRACT) FOLLOW THE SAME SHAPE AS THE      *
059600*    THREE PASSES ABOVE - ONE OPEN/CLOSE PARAGRAPH, ONE READ      *
059700*    PARAGRAPH, ONE ACCUMULATE PARAGRAPH - AND ADD THE NEW        *
059800*    FIELDS TO SNSTREC AND TO 900-WRITE-STATS-REC IN THE SAME     *
059900*    ORDER THEY APPEAR ON THE COPYBOOK.  DO NOT SHORTCUT BY       *
060000*    ADDING FIELDS TO AN EXISTING PASS'S ACCUMULATE PARAGRAPH -   *
060100*    KEEP ONE PASS PER SOURCE FILE FOR EASE OF FUTURE             *
060200*    MAINTENANCE AND TROUBLESHOOTING.                             *
060300*----------------------------------------------------------------*

000100******************************************************************
000200*    SNCRREC  --  CARRIER RATE REQUEST/RESULT LAYOUT              *
000300*    COPY MEMBER FOR THE MULTI-CARRIER DEMO RATE-SHOP RECORD      *
000400*    (ONE ROW PER CARRIER/SERVICE COMBINATION FOR A GIVEN QUOTE)  *
000500*    AND THE FIXED CARRIER/SERVICE MULTIPLIER TABLE.              *
000600*    USED BY SNCARRT.                                             *
000700*         RJD  06/02/97  ORIGINAL COPY MEMBER                     *
000800******************************************************************
000900 01  SN-CARRIER-RATE-RECORD.
001000     05  CRR-QUOTE-NUMBER             PIC X(20).
001100     05  CRR-CARRIER-CODE             PIC X(12).
001200     05  CRR-SERVICE-CODE             PIC X(20).
001300     05  CRR-SERVICE-NAME             PIC X(30).
001400     05  CRR-WEIGHT                   PIC S9(5)V9(2).
001500     05  CRR-DIM-LENGTH               PIC S9(5)V9(2).
001600     05  CRR-DIM-WIDTH                PIC S9(5)V9(2).
001700     05  CRR-DIM-HEIGHT               PIC S9(5)V9(2).
001800     05  CRR-RATE-MULTIPLIER          PIC S9(1)V9(2).
001900     05  CRR-QUOTED-PRICE             PIC S9(7)V9(2).
002000     05  CRR-TRANSIT-DAYS             PIC S9(2).
002100     05  CRR-BEST-QUOTE-FLAG          PIC X(1).
002200         88  CRR-IS-BEST-QUOTE            VALUE 'Y'.
002300         88  CRR-NOT-BEST-QUOTE           VALUE 'N'.
002400     05  FILLER                       PIC X(15).
002500******************************************************************
002600*    FIXED CARRIER / SERVICE MULTIPLIER AND TRANSIT-DAY TABLE.    *
002700*    LOADED FROM LITERALS -- SEE BUSINESS RULES BINDER SEC. 4.    *
002800*    MULTIPLIER IS STORED UNSIGNED, IMPLIED 2 DECIMALS (085=0.85) *
002900******************************************************************
003000 01  CARRIER-SVC-TABLE-VALUES.
003100     05  FILLER               PIC X(37) VALUE
003200         'FEDEX       GROUND              08505'.
003300     05  FILLER               PIC X(37) VALUE
003400         'FEDEX       EXPRESS SAVER       12003'.
003500     05  FILLER               PIC X(37) VALUE
003600         'FEDEX       2DAY                15002'.
003700     05  FILLER               PIC X(37) VALUE
003800         'UPS         GROUND              09005'.
003900     05  FILLER               PIC X(37) VALUE
004000         'UPS         3 DAY SELECT        13003'.
004100     05  FILLER               PIC X(37) VALUE
004200         'DHL         EXPRESS WORLDWIDE   18002'.
004300     05  FILLER               PIC X(37) VALUE
004400         'USPS        PRIORITY MAIL       07003'.
004500 01  CARRIER-SVC-TABLE  REDEFINES  CARRIER-SVC-TABLE-VALUES.
004600     05  CST-ENTRY  OCCURS 7 TIMES
004700         INDEXED BY CST-IDX.
004800         10  CST-CARRIER-CODE         PIC X(12).
004900         10  CST-SERVICE-NAME         PIC X(20).
005000         10  CST-MULTIPLIER           PIC 9(3).
005100         10  CST-TRANSIT-DAYS         PIC 9(2).

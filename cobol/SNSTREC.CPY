000100******************************************************************
000200*    SNSTREC  --  CONTROL-TOTAL STATISTICS RECORD LAYOUT          *
000300*    COPY MEMBER FOR THE ONE-RECORD-PER-RUN STATS-OUT RECORD      *
000400*    PRODUCED BY SNSTATS.                                         *
000500*         RJD  06/02/97  ORIGINAL COPY MEMBER                     *
000600******************************************************************
000700 01  SN-STATS-RECORD.
000800     05  STS-RUN-DATE                 PIC 9(8).
000900     05  STS-TOTAL-SHIPMENTS          PIC S9(7).
001000     05  STS-ACTIVE-SHIPMENTS         PIC S9(7).
001100     05  STS-DELIVERED-SHIPMENTS      PIC S9(7).
001200     05  STS-CANCELLED-SHIPMENTS      PIC S9(7).
001300     05  STS-TOTAL-SPENT              PIC S9(9)V9(2).
001400     05  STS-TOTAL-INVOICES           PIC S9(7).
001500     05  STS-PENDING-INVOICES         PIC S9(7).
001600     05  STS-PAID-INVOICES            PIC S9(7).
001700     05  STS-OVERDUE-INVOICES         PIC S9(7).
001800     05  STS-TOTAL-INVOICE-AMOUNT     PIC S9(9)V9(2).
001900     05  STS-PAID-INVOICE-AMOUNT      PIC S9(9)V9(2).
002000     05  STS-PENDING-INVOICE-AMOUNT   PIC S9(9)V9(2).
002100     05  STS-TOTAL-PAID-PAYMENTS      PIC S9(9)V9(2).
002200     05  STS-PAYMENT-COUNT            PIC S9(7).
002300     05  FILLER                       PIC X(20).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SNSHPCS.
000300 AUTHOR.        R J DELACRUZ.
000400 INSTALLATION.  SONGO FREIGHT SYSTEMS - BATCH RATING GROUP.
000500 DATE-WRITTEN.  06/16/97.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SNSHPCS  --  SHIPMENT COSTING BATCH RUN                      *
001000*                                                                 *
001100*    READS SN-SHIPMENT-MASTER SEQUENTIALLY, COMPUTES THE BASE     *
001200*    COST, FUEL SURCHARGE AND TAX FOR EVERY SHIPMENT RECORD ON    *
001300*    THE FILE, AND REWRITES EACH ONE WITH THE FOUR COST FIELDS    *
001400*    FILLED IN.  EVERY RECORD READ IS RECOSTED AND REWRITTEN      *
001500*    REGARDLESS OF ITS CURRENT STATUS - SEE DLW007 BELOW.         *
001600*                                                                 *
001700*    CHANGE LOG                                                   *
001800*    ----------                                                   *
001900*    06/16/97  RJD  ORIGINAL PROGRAM - SEE REQUEST SFS-0121        RJD004
002000*    09/14/97  RJD  ADDED VOLUME SURCHARGE ON HEAVY SHIPMENTS,     RJD004
002100*                   PER RATE COMMITTEE MEMO 97-19                 RJD004
002200*    02/03/98  KTM  DO NOT RECOST A SHIPMENT THAT IS ALREADY       KTM004
002300*                   DELIVERED OR CANCELLED - SFS-0188              KTM004
002400*    11/09/98  KTM  Y2K - LAST-UPDATE-DATE EXPANDED TO 4-DIGIT     KTM004
002500*                   YEAR, SFS-0233                                KTM004
002600*    03/22/99  KTM  DELIVERED-DATE STAMP NOW SET WHEN STATUS       KTM004
002700*                   MOVES TO DELIVERED - SFS-0249                 KTM004
002800*    05/14/03  DLW  ADDED RUN-COUNT SUMMARY DISPLAY - SFS-0296     DLW004
002900*    09/02/05  DLW  CORRECTED TAX RATE CONSTANT TO MATCH           DLW004
003000*                   REVISED STATE TAX TABLE - SFS-0341             DLW004
003100*    02/06/06  DLW  FINANCE STANDARDIZED COSTING TO A SINGLE       DLW005
003200*                   FLAT NATIONAL RATE - DROPPED THE STATE TAX     DLW005
003300*                   TABLE AND THE HEAVY-SHIPMENT VOLUME SURCHARGE, DLW005
003400*                   PER FINANCE DIRECTIVE FD-06-02, SFS-0358       DLW005
003500*    04/11/06  DLW  AUDIT FD-06-04 FOUND THE 02/03/98 SKIP LEFT    DLW007
003600*                   DELIVERED/CANCELLED SHIPMENTS CARRYING STALE   DLW007
003700*                   COST FIELDS WHEN A LATE WEIGHT CORRECTION      DLW007
003800*                   CAME THROUGH - REMOVED THE SKIP.  EVERY        DLW007
003900*                   SHIPMENT RECORD IS NOW RECOSTED ON EVERY RUN,  DLW007
004000*                   REGARDLESS OF STATUS.  ALSO REMOVED THE        DLW007
004100*                   QUOTED-TO-BOOKED STATUS STAMP IN               DLW007
004200*                   260-REWRITE-SHIPMENT - BOOKING IS AN ORDER-    DLW007
004300*                   DESK TRANSACTION, NOT A SIDE EFFECT OF         DLW007
004400*                   COSTING, PER SFS-0362                         DLW007
004500******************************************************************
004600*    OPERATOR NOTE - RESTART/RERUN                                *
004700*    ------------------------------                                *
004800*    THIS STEP READS SNSHMAS ONCE FROM TOP TO BOTTOM AND WRITES    *
004900*    SNSHOUT ONCE FROM TOP TO BOTTOM - THERE IS NO CHECKPOINT/     *
005000*    RESTART LOGIC AND NONE IS NEEDED.  ON ANY ABEND (SEE          *
005100*    950-ABEND-RUN BELOW) RESUBMIT THE WHOLE STEP; SNSHOUT IS      *
005200*    OPENED OUTPUT (NOT EXTEND) SO A RERUN OVERWRITES RATHER       *
005300*    THAN DUPLICATES WHATEVER PARTIAL OUTPUT THE ABENDED RUN LEFT  *
005400*    BEHIND.  SNSHMAS ITSELF IS NEVER MODIFIED BY THIS STEP, SO    *
005500*    A RERUN COSTS EVERY SHIPMENT EXACTLY THE SAME WAY THE FIRST   *
005600*    ATTEMPT DID, INCLUDING SHIPMENTS ALREADY DELIVERED OR         *
005700*    CANCELLED - THE COST FORMULA IS FULLY DETERMINISTIC (SEE      *
005800*    250-CALC-SHIPMENT-COST) SO REPEATED RECOSTING OF THE SAME     *
005900*    INPUT ROW ALWAYS PRODUCES THE SAME FOUR COST FIELDS.          *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-3090.
006400 OBJECT-COMPUTER.   IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS VALID-STATE-CHARS IS 'A' THRU 'Z'
006800     UPSI-0 ON STATUS IS SN-DEBUG-SWITCH-ON.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*----------------------------------------------------------------*
007200*    SNSHMAS IS THE SHIPMENT MASTER EXTRACT PRODUCED EARLIER IN   *
007300*    THE NIGHTLY CYCLE BY THE ORDER-ENTRY SUBSYSTEM'S OWN         *
007400*    UNLOAD STEP.  SNSHOUT IS THIS STEP'S OWN OUTPUT AND FEEDS    *
007500*    BOTH SNINVGN (INVOICE GENERATION) AND SNSTATS (RUN           *
007600*    STATISTICS) LATER IN THE SAME CYCLE.                         *
007700*----------------------------------------------------------------*
007800     SELECT SHIPMENT-MASTER ASSIGN TO SNSHMAS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-SHMAS-STATUS.
008100     SELECT SHIPMENT-OUT    ASSIGN TO SNSHOUT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-SHOUT-STATUS.
008400 DATA DIVISION.
008500 FILE SECTION.
008600*----------------------------------------------------------------*
008700*    BOTH FDS BELOW CARRY A SINGLE FILLER RECORD AREA - THE       *
008800*    ACTUAL FIELD-LEVEL SHIPMENT LAYOUT IS THE SN-SHIPMENT-RECORD *
008900*    GROUP COPIED INTO WORKING-STORAGE FROM SNSHREC, NOT THE FD   *
009000*    RECORD AREA ITSELF.  READ ... INTO AND WRITE ... FROM MOVE   *
009100*    BETWEEN THE TWO, WHICH IS WHY THE FD RECORD WIDTH MUST       *
009200*    ALWAYS MATCH SNSHREC'S TOTAL WIDTH EXACTLY.                  *
009300*----------------------------------------------------------------*
009400 FD  SHIPMENT-MASTER
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 150 CHARACTERS.
009700 01  SHIPMENT-MASTER-REC.
009800     05  FILLER                       PIC X(150).
009900 FD  SHIPMENT-OUT
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 150 CHARACTERS.
010200 01  SHIPMENT-OUT-REC.
010300     05  FILLER                       PIC X(150).
010400******************************************************************
010500*    WORKING-STORAGE OVERVIEW                                    *
010600*    ------------------------                                     *
010700*    WS-FILE-STATUS-GROUP AND WS-SWITCHES ARE THE USUAL BATCH      *
010800*    BOOKKEEPING - ONE STATUS BYTE PAIR PER FILE PLUS THE          *
010900*    END-OF-FILE AND OPERATOR-DEBUG SWITCHES.  WS-COUNTERS HOLDS   *
011000*    THE TWO RUN-CONTROL TOTALS DISPLAYED AT 900-TERMINATION -     *
011100*    READ AND COSTED, ALWAYS EQUAL SINCE EVERY SHIPMENT RECORD IS  *
011200*    RECOSTED REGARDLESS OF STATUS - AND ALSO DUMPED IN RAW FORM   *
011300*    BY 970-DEBUG-DUMP WHEN THE JCL ASKS FOR IT.  WS-WEIGHT-COST   *
011400*    AND THE FOUR 77-LEVEL RATE CONSTANTS BELOW ARE THE ENTIRE     *
011500*    COSTING FORMULA - CHANGE THE VALUE CLAUSE ON A RATE CONSTANT  *
011600*    TO REPRICE THE WHOLE FLEET, NO PROCEDURE DIVISION CHANGE      *
011700*    REQUIRED, WHICH IS WHY FINANCE ASKED FOR THEM TO BE BROKEN    *
011800*    OUT AS SEPARATE 77-LEVELS RATHER THAN LITERALS BURIED IN THE  *
011900*    COMPUTE STATEMENTS.                                          *
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200 01  WS-FILE-STATUS-GROUP.
012300     05  WS-SHMAS-STATUS              PIC X(02).
012400         88  SHMAS-OK                     VALUE '00'.
012500         88  SHMAS-EOF                     VALUE '10'.
012600     05  WS-SHOUT-STATUS              PIC X(02).
012700         88  SHOUT-OK                     VALUE '00'.
012800     05  FILLER                       PIC X(02).
012900 01  WS-SWITCHES.
013000     05  WS-EOF-SWITCH                PIC X(01)   VALUE 'N'.
013100         88  END-OF-SHIPMENT-FILE         VALUE 'Y'.
013200     05  SN-DEBUG-SWITCH-ON           PIC X(01)   VALUE 'N'.
013300     05  FILLER                       PIC X(02).
013400 01  WS-COUNTERS                      COMP-3.
013500     05  WS-SHIPMENTS-READ-CT         PIC S9(7)    VALUE ZERO.
013600     05  WS-SHIPMENTS-COSTED-CT       PIC S9(7)    VALUE ZERO.
013700     05  FILLER                       PIC S9(7)    VALUE ZERO.
013800     05  FILLER                       PIC S9(7)    VALUE ZERO.
013900 77  WS-WEIGHT-COST                   PIC S9(7)V99 COMP-3.
014000 01  WS-TODAY-DATE.
014100     05  WS-TODAY-YY                  PIC 9(02).
014200     05  WS-TODAY-MM                  PIC 9(02).
014300     05  WS-TODAY-DD                  PIC 9(02).
014400     05  FILLER                       PIC X(02).
014500 01  WS-TODAY-DATE-CCYY.
014600     05  WS-TODAY-CENTURY             PIC 9(02).
014700     05  WS-TODAY-YY-OUT              PIC 9(02).
014800     05  WS-TODAY-MM-OUT              PIC 9(02).
014900     05  WS-TODAY-DD-OUT              PIC 9(02).
015000     05  FILLER                       PIC X(02).
015100 01  WS-TODAY-CCYYMMDD.
015200     05  WS-CCYYMMDD-CC               PIC 9(02).
015300     05  WS-CCYYMMDD-YY               PIC 9(02).
015400     05  WS-CCYYMMDD-MM               PIC 9(02).
015500     05  WS-CCYYMMDD-DD               PIC 9(02).
015600     05  FILLER                       PIC X(02).
015700 01  WS-TODAY-CCYYMMDD-N REDEFINES WS-TODAY-CCYYMMDD PIC 9(08).
015800 77  WS-RATE-PER-LB                   PIC S9(3)V99  COMP-3
015900                                       VALUE 000.50.
016000 77  WS-FUEL-SURCHG-PCT               PIC S9(1)V999 COMP-3
016100                                       VALUE 0.150.
016200 77  WS-BASE-COST-AMT                 PIC S9(3)V99  COMP-3
016300                                       VALUE 010.00.
016400******************************************************************
016500*    NATIONAL FLAT TAX RATE.  REPLACED THE STATE TAX TABLE         *
016600*    02/06/06 DLW PER FINANCE DIRECTIVE FD-06-02, SFS-0358.        *
016700******************************************************************
016800 77  WS-TAX-RATE                      PIC S9(1)V999 COMP-3
016900                                       VALUE 0.130.
017000******************************************************************
017100*    WS-COUNTERS-RAW - RAW BYTE VIEW OF THE COMP-3 RUN COUNTERS    *
017200*    FOR THE OPERATOR DEBUG DUMP WHEN UPSI SWITCH 0 IS ON AT       *
017300*    JCL EXEC TIME.  SEE 970-DEBUG-DUMP.                           *
017400******************************************************************
017500 01  WS-COUNTERS-RAW REDEFINES WS-COUNTERS PIC X(16).
017600     COPY SNSHREC.
017700 PROCEDURE DIVISION.
017800******************************************************************
017900*    PROCEDURE DIVISION OVERVIEW                                 *
018000*    --------------------------                                   *
018100*    ONE SEQUENTIAL PASS OVER SNSHMAS, ONE RECORD IN, ONE RECORD   *
018200*    OUT, NO SORT AND NO MATCH LOGIC.  200-PROCESS-SHIPMENT MAKES  *
018300*    THE ONLY BUSINESS DECISION IN THE PROGRAM - WHETHER A GIVEN   *
018400*    SHIPMENT IS ELIGIBLE FOR COSTING - AND EVERYTHING ELSE IS    *
018500*    HOUSEKEEPING, ARITHMETIC OR I/O.  KEEP IT THAT WAY - IF A     *
018600*    FUTURE CHANGE NEEDS A SECOND INPUT FILE OR A MATCH AGAINST    *
018700*    A RATE TABLE, MODEL IT ON SNSTATS OR SNCARRT RATHER THAN      *
018800*    BOLTING A SECOND SELECT ONTO THIS PROGRAM'S SINGLE-PASS       *
018900*    SHAPE.                                                       *
019000******************************************************************
019100******************************************************************
019200*    000-MAIN-CONTROL DRIVES THE ENTIRE RUN.                      *
019300******************************************************************
019400 000-MAIN-CONTROL.
019500     PERFORM 100-HOUSEKEEPING THRU 100-HOUSEKEEPING-EXIT.
019600     PERFORM 200-PROCESS-SHIPMENT
019700         THRU 200-PROCESS-SHIPMENT-EXIT
019800         UNTIL END-OF-SHIPMENT-FILE.
019900     PERFORM 900-TERMINATION THRU 900-TERMINATION-EXIT.
020000     STOP RUN.
020100******************************************************************
020200*    100-HOUSEKEEPING - OPENS BOTH FILES AND BUILDS THE WINDOWED   *
020300*    RUN DATE USED TO STAMP SHP-LAST-UPDATE-DATE LATER IN THE RUN. *
020400*    AS OF DLW007 THIS IS THE ONLY DATE FIELD 260-REWRITE-         *
020500*    SHIPMENT TOUCHES.  THE SAME 2-DIGIT-YEAR WINDOWING RULE       *
020600*    (BELOW 50 IS CENTURY 20, 50 AND ABOVE IS CENTURY 19) IS USED  *
020700*    BY EVERY PROGRAM IN THIS FAMILY - SEE THE Y2K CHANGE-LOG      *
020800*    ENTRIES ABOVE.                                                *
020900******************************************************************
021000 100-HOUSEKEEPING.
021100     OPEN INPUT  SHIPMENT-MASTER.
021200     IF NOT SHMAS-OK
021300         DISPLAY 'SNSHPCS - OPEN ERROR ON SNSHMAS '
021400            WS-SHMAS-STATUS
021500         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
021600     END-IF.
021700     OPEN OUTPUT SHIPMENT-OUT.
021800     IF NOT SHOUT-OK
021900         DISPLAY 'SNSHPCS - OPEN ERROR ON SNSHOUT '
022000            WS-SHOUT-STATUS
022100         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
022200     END-IF.
022300     ACCEPT WS-TODAY-DATE FROM DATE.
022400     IF WS-TODAY-YY IS LESS THAN 50
022500         MOVE 20 TO WS-TODAY-CENTURY
022600     ELSE
022700         MOVE 19 TO WS-TODAY-CENTURY
022800     END-IF.
022900     MOVE WS-TODAY-CENTURY TO WS-CCYYMMDD-CC.
023000     MOVE WS-TODAY-YY      TO WS-CCYYMMDD-YY.
023100     MOVE WS-TODAY-MM      TO WS-CCYYMMDD-MM.
023200     MOVE WS-TODAY-DD      TO WS-CCYYMMDD-DD.
023300 100-HOUSEKEEPING-EXIT.
023400     EXIT.
023500******************************************************************
023600*    200-PROCESS-SHIPMENT READS ONE SHIPMENT AND COSTS IT.  AS OF *
023700*    DLW007 (SEE CHANGE LOG) EVERY SHIPMENT RECORD ON SNSHMAS IS  *
023800*    RECOSTED AND REWRITTEN, REGARDLESS OF ITS CURRENT STATUS -   *
023900*    THE OLD DELIVERED/CANCELLED SKIP FROM KTM004 WAS FOUND TO    *
024000*    LEAVE STALE COST FIELDS ON A SHIPMENT WHEN A LATE WEIGHT     *
024100*    CORRECTION CAME THROUGH AFTER DELIVERY, PER AUDIT FD-06-04.  *
024200******************************************************************
024300 200-PROCESS-SHIPMENT.
024400     READ SHIPMENT-MASTER INTO SN-SHIPMENT-RECORD
024500         AT END
024600             MOVE 'Y' TO WS-EOF-SWITCH
024700             GO TO 200-PROCESS-SHIPMENT-EXIT
024800     END-READ.
024900     ADD 1 TO WS-SHIPMENTS-READ-CT.
025000     PERFORM 250-CALC-SHIPMENT-COST
025100        THRU 250-CALC-SHIPMENT-COST-EXIT.
025200     PERFORM 260-REWRITE-SHIPMENT THRU 260-REWRITE-SHIPMENT-EXIT.
025300     PERFORM 700-WRITE-SHIPMENT-OUT
025400        THRU 700-WRITE-SHIPMENT-OUT-EXIT.
025500     ADD 1 TO WS-SHIPMENTS-COSTED-CT.
025600 200-PROCESS-SHIPMENT-EXIT.
025700     EXIT.
025800******************************************************************
025900*    250-CALC-SHIPMENT-COST - FLAT BASE COST PLUS WEIGHT COST,    *
026000*    PLUS FUEL SURCHARGE ON THE BASE COST, PLUS THE FLAT NATIONAL *
026100*    TAX RATE ON BASE + WEIGHT + FUEL.  REVISED 02/06/06 PER      *
026200*    FINANCE DIRECTIVE FD-06-02 - DROPPED THE STATE TAX TABLE     *
026300*    AND THE HEAVY-SHIPMENT VOLUME SURCHARGE.  SEE CHANGE LOG     *
026400*    DLW005.                                                     *
026500******************************************************************
026600 250-CALC-SHIPMENT-COST.
026700     MOVE WS-BASE-COST-AMT TO SHP-BASE-COST.
026800     COMPUTE WS-WEIGHT-COST ROUNDED =
026900         SHP-TOTAL-WEIGHT * WS-RATE-PER-LB.
027000     COMPUTE SHP-FUEL-SURCHARGE ROUNDED =
027100         SHP-BASE-COST * WS-FUEL-SURCHG-PCT.
027200     COMPUTE SHP-TAXES ROUNDED =
027300         (SHP-BASE-COST + WS-WEIGHT-COST + SHP-FUEL-SURCHARGE)
027400         * WS-TAX-RATE.
027500     COMPUTE SHP-TOTAL-COST ROUNDED =
027600         SHP-BASE-COST + WS-WEIGHT-COST + SHP-FUEL-SURCHARGE
027700         + SHP-TAXES.
027800 250-CALC-SHIPMENT-COST-EXIT.
027900     EXIT.
028000******************************************************************
028100*    260-REWRITE-SHIPMENT - STAMPS THE LAST-UPDATE-DATE ON EVERY  *
028200*    SHIPMENT THIS STEP TOUCHES, SO ANY DOWNSTREAM REPORT CAN     *
028300*    TELL WHEN A GIVEN SHIPMENT ROW WAS LAST RUN THROUGH COSTING. *
028400*                                                                 *
028500*    DLW007 (04/11/06) REMOVED THE STATUS-STAMPING LOGIC THAT     *
028600*    USED TO LIVE HERE - A QUOTED-TO-BOOKED TRANSITION AND A      *
028700*    DELIVERED-DATE STAMP.  BOTH BELONG TO WHATEVER SYSTEM        *
028800*    ACTUALLY MOVES A SHIPMENT TO BOOKED OR DELIVERED, NOT TO     *
028900*    THIS COSTING STEP - A DELIVERED-DATE STAMP HERE WOULD HAVE   *
029000*    RE-STAMPED TODAY'S DATE ONTO AN ALREADY-DELIVERED SHIPMENT   *
029100*    ON EVERY SUBSEQUENT NIGHTLY RUN, PER AUDIT FD-06-04.  THIS   *
029200*    PARAGRAPH NOW ONLY TOUCHES SHP-LAST-UPDATE-DATE, NEVER       *
029300*    SHP-SHIPMENT-STATUS OR ANY OTHER STATUS-BEARING DATE FIELD.  *
029400******************************************************************
029500 260-REWRITE-SHIPMENT.
029600     MOVE WS-TODAY-CCYYMMDD-N TO SHP-LAST-UPDATE-DATE.
029700 260-REWRITE-SHIPMENT-EXIT.
029800     EXIT.
029900******************************************************************
030000*    700-WRITE-SHIPMENT-OUT WRITES THE NEWLY-COSTED SHIPMENT       *
030100*    RECORD TO THE SHIPMENT OUTPUT FILE.  THIS IS THE ONLY WRITE   *
030200*    STATEMENT IN THE PROGRAM AND IS REACHED FROM ONE PLACE IN     *
030300*    200-PROCESS-SHIPMENT, AFTER EVERY RECORD READ FROM SNSHMAS    *
030400*    HAS BEEN COSTED, SO EVERY RECORD READ FROM SNSHMAS PRODUCES   *
030500*    EXACTLY ONE RECORD ON SNSHOUT - THE OUTPUT FILE IS NEVER      *
030600*    SHORTER OR LONGER THAN THE INPUT FILE.                        *
030700******************************************************************
030800 700-WRITE-SHIPMENT-OUT.
030900     WRITE SHIPMENT-OUT-REC FROM SN-SHIPMENT-RECORD.
031000     IF NOT SHOUT-OK
031100         DISPLAY 'SNSHPCS - WRITE ERROR ON SNSHOUT '
031200            WS-SHOUT-STATUS
031300         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
031400     END-IF.
031500 700-WRITE-SHIPMENT-OUT-EXIT.
031600     EXIT.
031700******************************************************************
031800*    900-TERMINATION - CLOSE FILES, DISPLAY RUN COUNTS.           *
031900******************************************************************
032000 900-TERMINATION.
032100     CLOSE SHIPMENT-MASTER
032200           SHIPMENT-OUT.
032300     DISPLAY 'SNSHPCS - SHIPMENTS READ    ' WS-SHIPMENTS-READ-CT.
032400     DISPLAY 'SNSHPCS - SHIPMENTS COSTED  '
032500            WS-SHIPMENTS-COSTED-CT.
032600     PERFORM 970-DEBUG-DUMP THRU 970-DEBUG-DUMP-EXIT.
032700 900-TERMINATION-EXIT.
032800     EXIT.
032900******************************************************************
033000*    970-DEBUG-DUMP - OPERATOR DIAGNOSTIC DUMP OF THE RUN         *
033100*    COUNTERS IN RAW STORAGE FORM.  ONLY FIRES WHEN THE JCL       *
033200*    EXEC CARD SETS UPSI SWITCH 0 ON.  SFS-0358.                  *
033300******************************************************************
033400 970-DEBUG-DUMP.
033500     IF SN-DEBUG-SWITCH-ON
033600         DISPLAY 'SNSHPCS - DEBUG COUNTERS RAW ' WS-COUNTERS-RAW
033700     END-IF.
033800 970-DEBUG-DUMP-EXIT.
033900     EXIT.
034000*----------------------------------------------------------------*
034100*    950-ABEND-RUN - COMMON ERROR EXIT FOR ANY OPEN/READ/WRITE     *
034200*    FAILURE ABOVE.  CLOSES WHATEVER FILES ARE OPEN AND SETS       *
034300*    RETURN-CODE 16 SO THE JCL FLUSHES ANY CONDITIONAL             *
034400*    DOWNSTREAM STEPS (SNINVGN, SNSTATS) RATHER THAN RUNNING       *
034500*    THEM AGAINST A PARTIAL SNSHOUT FILE.                          *
034600*----------------------------------------------------------------*
034700 950-ABEND-RUN.
034800     DISPLAY 'SNSHPCS - ABNORMAL TERMINATION'.
034900     CLOSE SHIPMENT-MASTER SHIPMENT-OUT.
035000     MOVE 16 TO RETURN-CODE.
035100     STOP RUN.
035200 950-ABEND-RUN-EXIT.
035300     EXIT.
035400*----------------------------------------------------------------*
035500*    END OF SNSHPCS.  NO FURTHER PARAGRAPHS FOLLOW.  IF A FUTURE   *
035600*    RATE CHANGE NEEDS A SECOND RATE BRACKET (E.G. A DISCOUNTED    *
035700*    PER-POUND RATE ABOVE A WEIGHT THRESHOLD) ADD THE BRACKET      *
035800*    TEST TO 250-CALC-SHIPMENT-COST ONLY - DO NOT SPLIT COSTING    *
035900*    ACROSS TWO PARAGRAPHS, SINCE 260-REWRITE-SHIPMENT AND         *
036000*    700-WRITE-SHIPMENT-OUT BOTH ASSUME SHP-TOTAL-COST IS FULLY    *
036100*    SETTLED BY THE TIME 200-PROCESS-SHIPMENT MOVES ON TO THEM.    *
036200*----------------------------------------------------------------*

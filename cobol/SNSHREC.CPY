000100******************************************************************
000200*    SNSHREC  --  SHIPMENT RECORD LAYOUT                          *
000300*    COPY MEMBER FOR THE SHIPMENT MASTER TRANSACTION RECORD.      *
000400*    USED BY SNSHPCS (COSTING), SNINVGN (INVOICING) AND SNSTATS   *
000500*    (CONTROL-BREAK STATISTICS).  KEEP ALL THREE COPIES OF THIS   *
000600*    MEMBER IN SYNC -- DO NOT HAND-MAINTAIN SEPARATE COPIES.      *
000700*         RJD  06/02/97  ORIGINAL COPY MEMBER                     *
000800*         KTM  11/09/98  ADDED SHP-LAST-UPDATE-DATE FOR Y2K PREP  *
000900******************************************************************
001000 01  SN-SHIPMENT-RECORD.
001100     05  SHP-SHIPMENT-NUMBER          PIC X(20).
001200     05  SHP-CUSTOMER-ID              PIC X(10).
001300     05  SHP-SHIPMENT-STATUS          PIC X(12).
001400         88  SHP-STAT-DRAFT               VALUE 'DRAFT'.
001500         88  SHP-STAT-QUOTED              VALUE 'QUOTED'.
001600         88  SHP-STAT-BOOKED              VALUE 'BOOKED'.
001700         88  SHP-STAT-PICKED-UP           VALUE 'PICKED_UP'.
001800         88  SHP-STAT-IN-TRANSIT          VALUE 'IN_TRANSIT'.
001900         88  SHP-STAT-DELIVERED           VALUE 'DELIVERED'.
002000         88  SHP-STAT-CANCELLED           VALUE 'CANCELLED'.
002100         88  SHP-STAT-EXCEPTION           VALUE 'EXCEPTION'.
002200         88  SHP-CAN-BE-CANCELLED         VALUES 'DRAFT'
002300                 'QUOTED' 'BOOKED'.
002400         88  SHP-CAN-BE-DELETED           VALUE 'DRAFT'.
002500     05  SHP-ORIGIN-STATE             PIC X(2).
002600     05  SHP-DEST-STATE               PIC X(2).
002700     05  SHP-SHIPMENT-TYPE            PIC X(10).
002800     05  SHP-TOTAL-WEIGHT             PIC S9(8)V9(2).
002900     05  SHP-BASE-COST                PIC S9(7)V9(2).
003000     05  SHP-FUEL-SURCHARGE           PIC S9(7)V9(2).
003100     05  SHP-TAXES                    PIC S9(7)V9(2).
003200     05  SHP-TOTAL-COST               PIC S9(7)V9(2).
003300     05  SHP-CURRENCY                 PIC X(3).
003400     05  SHP-BOOKED-DATE              PIC X(8).
003500     05  SHP-DELIVERED-DATE           PIC X(8).
003600     05  SHP-DELIVERED-DATE-NUM  REDEFINES
003700         SHP-DELIVERED-DATE           PIC 9(8).
003800     05  SHP-LAST-UPDATE-DATE         PIC X(8).
003900     05  FILLER                       PIC X(21).

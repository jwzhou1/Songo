000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SNQTPRC.
000300 AUTHOR.        R J DELACRUZ.
000400 INSTALLATION.  SONGO FREIGHT SYSTEMS - BATCH RATING GROUP.
000500 DATE-WRITTEN.  06/02/97.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SNQTPRC  --  SHIPMENT QUOTE PRICING BATCH RUN                *
001000*                                                                 *
001100*    READS SN-QUOTE-IN, A LINE SEQUENTIAL FILE OF SUBMITTED       *
001200*    SHIPPING QUOTE REQUESTS, COMPUTES THE ESTIMATED PRICE AND    *
001300*    ESTIMATED TRANSIT DAYS FOR EACH QUOTE FROM THE SHIPMENT      *
001400*    TYPE FACTOR TABLE, THE ORIGIN/DEST STATE DISTANCE TABLE      *
001500*    AND THE WEIGHT-BASED RATE, AND WRITES THE PRICED QUOTE TO    *
001600*    SN-QUOTE-OUT WITH QUOTE-STATUS SET TO 'QUOTED'.              *
001700*                                                                 *
001800*    CHANGE LOG                                                   *
001900*    ----------                                                   *
002000*    06/02/97  RJD  ORIGINAL PROGRAM - SEE REQUEST SFS-0114        RJD002
002100*    09/14/97  RJD  ADDED VOLUME SURCHARGE CALC PER RATE           RJD002
002200*                   COMMITTEE MEMO 97-19                          RJD002
002300*    02/03/98  KTM  CORRECTED TRANSIT-DAY LOOKUP - SFS-0188        KTM002
002400*    07/21/98  KTM  FUEL SURCHARGE FACTOR MOVED TO RATE TABLE      KTM002
002500*                   PER REQUEST SFS-0201                          KTM002
002600*    11/09/98  KTM  Y2K - QUOTE-DATE AND QUOTE-NUMBER TIMESTAMP    KTM002
002700*                   EXPANDED TO 4-DIGIT YEAR, SFS-0233             KTM002
002800*    01/06/99  KTM  Y2K FOLLOW-UP - CENTURY WINDOW ON ACCEPT       KTM002
002900*                   FROM DATE, SFS-0241                            KTM002
003000*    08/30/00  DLW  ADDED EXPEDITED SHIPMENT TYPE FACTOR ROW       DLW002
003100*                   PER RATE COMMITTEE MEMO 00-07                 DLW002
003200*    04/17/02  DLW  CLEANED UP UNREFERENCED WORKING STORAGE        DLW002
003300*                   LEFT OVER FROM SFS-0188 FIX                   DLW002
003400*    03/11/03  DLW  RATE FORMULA REPLACED WITH FLAT BASE PLUS      DLW003
003500*                   WEIGHT/DISTANCE/TYPE ADD-ONS PER RATE          DLW003
003600*                   COMMITTEE MEMO 03-04 - SFS-0266.  TRANSIT      DLW003
003700*                   DAY CALC NOW BASE DAYS ADJUSTED BY TYPE        DLW003
003800*                   INSTEAD OF A FIXED TABLE VALUE                 DLW003
003900******************************************************************
004000*    OPERATOR NOTE - RESTART/RERUN                                *
004100*    ------------------------------                                *
004200*    SNQTPRC IS THE FIRST STEP OF THE NIGHTLY RATING CYCLE - IT    *
004300*    OPENS SNQTOUT AS OUTPUT, NOT EXTEND, SO A RERUN OF THIS STEP  *
004400*    ALONE ALWAYS STARTS SNQTOUT CLEAN.  THE STEP IS SAFE TO       *
004500*    RERUN AS MANY TIMES AS NEEDED PROVIDED SNQTIN ITSELF HAS NOT  *
004600*    BEEN ALTERED BETWEEN RUNS - THE PRICING LOGIC IS ENTIRELY     *
004700*    DETERMINISTIC FROM THE INPUT ROW, THE FIXED SHIPMENT-TYPE     *
004800*    FACTOR TABLE, AND TODAY'S DATE (USED ONLY FOR THE QUOTE-DATE  *
004900*    STAMP AND, WHEN THE UPSTREAM INTAKE SYSTEM LEFT QUOTE-NUMBER  *
005000*    BLANK, TO MANUFACTURE A QUOTE NUMBER FROM THE RUN TIMESTAMP). *
005100*                                                                  *
005200*    A REJECTED ROW (UNKNOWN SHIPMENT TYPE) IS COUNTED AND         *
005300*    SKIPPED, NOT WRITTEN TO SNQTOUT - IF THE REJECT COUNT ON THE  *
005400*    OPERATOR DISPLAY IS NONZERO, CHECK THE SHIPMENT-TYPE VALUES   *
005500*    ON SNQTIN AGAINST THE TYPE-FACTOR-TABLE-VALUES BELOW BEFORE   *
005600*    RESUBMITTING.                                                 *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-3090.
006100 OBJECT-COMPUTER.   IBM-3090.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS VALID-STATE-CHARS IS 'A' THRU 'Z'
006500     UPSI-0 ON STATUS IS SN-DEBUG-SWITCH-ON.
006600 INPUT-OUTPUT SECTION.
006700*----------------------------------------------------------------*
006800*    SNQTIN IS THE RAW QUOTE-REQUEST FEED FROM THE UPSTREAM       *
006900*    QUOTE-INTAKE SYSTEM (WEB FORM, EDI, OR SALES-DESK ENTRY -    *
007000*    THIS PROGRAM DOES NOT CARE WHICH).  SNQTOUT IS PICKED UP     *
007100*    NEXT BY THE SHIPMENT-BOOKING FUNCTION WHEN A QUOTED SHIPMENT *
007200*    IS ACCEPTED BY THE CUSTOMER.                                 *
007300*----------------------------------------------------------------*
007400 FILE-CONTROL.
007500     SELECT QUOTE-IN-FILE  ASSIGN TO SNQTIN
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-QTIN-STATUS.
007800     SELECT QUOTE-OUT-FILE ASSIGN TO SNQTOUT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-QTOUT-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*----------------------------------------------------------------*
008400*    QUOTE-IN-REC/QUOTE-OUT-REC ARE BOTH CARRIED AS A SINGLE      *
008500*    FILLER RECORD AREA - THE REAL FIELD LAYOUT IS SN-QUOTE-      *
008600*    RECORD, COPIED IN FROM SNQTREC BELOW, SO THE 90-CHARACTER    *
008700*    RECORD LENGTH ON THESE TWO FD'S MUST ALWAYS MATCH SNQTREC'S  *
008800*    01-LEVEL LENGTH EXACTLY.                                     *
008900*----------------------------------------------------------------*
009000 FD  QUOTE-IN-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 90 CHARACTERS.
009300 01  QUOTE-IN-REC.
009400     05  FILLER                       PIC X(90).
009500 FD  QUOTE-OUT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 90 CHARACTERS.
009800 01  QUOTE-OUT-REC.
009900     05  FILLER                       PIC X(90).
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*    WORKING-STORAGE OVERVIEW                                    *
010300*    ------------------------                                     *
010400*    WS-FILE-STATUS-GROUP AND WS-SWITCHES ARE THE USUAL BATCH      *
010500*    BOOKKEEPING.  WS-COUNTERS IS COMP-3 PER SHOP STANDARD FOR     *
010600*    ANY FIELD THAT LANDS ON THE OPERATOR SUMMARY DISPLAY.         *
010700*    WS-DISTANCE-FACTOR/WS-TYPE-FACTOR/WS-BASE-TRANSIT-DAYS ARE    *
010800*    SCRATCH FIELDS SET BY 220-CALC-DISTANCE-FACTOR AND            *
010900*    250-CALC-TRANSIT-DAYS AND CONSUMED BY 300-CALC-QUOTE-PRICE -  *
011000*    THEY HOLD NO VALUE ACROSS QUOTE-TO-QUOTE ITERATIONS AND ARE   *
011100*    RECOMPUTED FRESH FOR EVERY ROW IN 200-PROCESS-QUOTE.          *
011200*    WS-TODAY-DATE/WS-TODAY-DATE-CCYY/WS-TIMESTAMP TOGETHER BUILD  *
011300*    THE WINDOWED-CENTURY RUN DATE STAMPED ONTO EVERY QUOTED       *
011400*    OUTPUT ROW AND, WHEN NEEDED, INTO A MANUFACTURED QUOTE        *
011500*    NUMBER.  WS-RATE-PER-LB AND WS-BASE-PRICE ARE THE RATE        *
011600*    COMMITTEE'S CURRENT FLAT-PRICING CONSTANTS - SEE DLW003       *
011700*    ABOVE FOR WHEN AND WHY THE FORMULA CHANGED TO USE THEM.       *
011800******************************************************************
011900 01  WS-FILE-STATUS-GROUP.
012000     05  WS-QTIN-STATUS               PIC X(02).
012100         88  QTIN-OK                      VALUE '00'.
012200         88  QTIN-EOF                      VALUE '10'.
012300     05  WS-QTOUT-STATUS              PIC X(02).
012400         88  QTOUT-OK                      VALUE '00'.
012500     05  FILLER                       PIC X(02).
012600 01  WS-SWITCHES.
012700     05  WS-EOF-SWITCH                PIC X(01)   VALUE 'N'.
012800         88  END-OF-QUOTE-FILE            VALUE 'Y'.
012900     05  SN-DEBUG-SWITCH-ON           PIC X(01)   VALUE 'N'.
013000     05  FILLER                       PIC X(02).
013100 01  WS-COUNTERS                      COMP-3.
013200     05  WS-QUOTES-READ-CT            PIC S9(7)    VALUE ZERO.
013300     05  WS-QUOTES-PRICED-CT          PIC S9(7)    VALUE ZERO.
013400     05  WS-QUOTES-REJECT-CT          PIC S9(7)    VALUE ZERO.
013500     05  FILLER                       PIC S9(7)    VALUE ZERO.
013600 77  WS-DISTANCE-FACTOR               PIC S9(3)V99 COMP-3.
013700 77  WS-TYPE-FACTOR                   PIC S9(3)V99 COMP-3.
013800 77  WS-BASE-TRANSIT-DAYS             PIC S9(2)    COMP-3.
013900 77  WS-TABLE-INDEX                   PIC S9(4)    COMP.
014000 01  WS-TODAY-DATE.
014100     05  WS-TODAY-YY                  PIC 9(02).
014200     05  WS-TODAY-MM                  PIC 9(02).
014300     05  WS-TODAY-DD                  PIC 9(02).
014400     05  FILLER                       PIC X(02).
014500 01  WS-TODAY-DATE-CCYY.
014600     05  WS-TODAY-CENTURY             PIC 9(02).
014700     05  WS-TODAY-YY-R  REDEFINES WS-TODAY-CENTURY PIC 9(02).
014800     05  WS-TODAY-YY-OUT              PIC 9(02).
014900     05  WS-TODAY-MM-OUT              PIC 9(02).
015000     05  WS-TODAY-DD-OUT              PIC 9(02).
015100     05  FILLER                       PIC X(02).
015200 01  WS-TIMESTAMP.
015300     05  WS-TS-CCYYMMDD               PIC 9(08).
015400     05  WS-TS-HHMMSS                 PIC 9(06).
015500     05  FILLER                       PIC X(02).
015600******************************************************************
015700*    SHIPMENT-TYPE PRICE FACTOR TABLE - RATE COMMITTEE BINDER     *
015800*    SEC. 2, REV 03-04.  TFT-FACTOR IS A FLAT DOLLAR ADD-ON.      *
015900*    TFT-TRANSIT-ADJ-CD IS THE TRANSIT-DAY ADJUSTMENT PLUS 2      *
016000*    (SO 0=MINUS 2 DAYS, 2=NO CHANGE, 4=PLUS 2 DAYS).             *
016100******************************************************************
016200 01  TYPE-FACTOR-TABLE-VALUES.
016300     05  FILLER  PIC X(13) VALUE 'EXPEDITED3000'.
016400     05  FILLER  PIC X(13) VALUE 'FREIGHT  2003'.
016500     05  FILLER  PIC X(13) VALUE 'FTL      5004'.
016600     05  FILLER  PIC X(13) VALUE 'LTL      1002'.
016700     05  FILLER  PIC X(13) VALUE 'PARCEL   0001'.
016800 01  TYPE-FACTOR-TABLE  REDEFINES TYPE-FACTOR-TABLE-VALUES.
016900     05  TFT-ENTRY  OCCURS 5 TIMES
017000         ASCENDING KEY IS TFT-SHIPMENT-TYPE
017100         INDEXED BY TFT-IDX.
017200         10  TFT-SHIPMENT-TYPE        PIC X(09).
017300         10  TFT-FACTOR               PIC 9(03).
017400         10  TFT-TRANSIT-ADJ-CD       PIC 9(01).
017500******************************************************************
017600*    ORIGIN/DEST STATE DISTANCE-BAND TABLE.  SAME-STATE ROWS      *
017700*    OMITTED -- SEE 220-CALC-DISTANCE-FACTOR FOR DEFAULT LOGIC.   *
017800*                                                                 *
017900*    THIS SHOP TRIED A FULL 50-BY-50 STATE-PAIR DISTANCE TABLE     *
018000*    IN AN EARLY DRAFT OF SFS-0114 AND SCRAPPED IT - THE RATE      *
018100*    COMMITTEE DECIDED A TWO-BAND (SAME-STATE / CROSS-STATE)       *
018200*    MODEL WAS CLOSE ENOUGH FOR A QUOTE ESTIMATE AND FAR EASIER    *
018300*    TO MAINTAIN THAN A 2500-ROW TABLE THAT WOULD NEED A REVIEW    *
018400*    EVERY TIME A LANE'S ACTUAL FREIGHT COST DRIFTED.              *
018500******************************************************************
018600 77  WS-RATE-PER-LB                  PIC S9(3)V99  COMP-3
018700                                       VALUE 000.50.
018800 77  WS-BASE-PRICE                   PIC S9(3)V99  COMP-3
018900                                       VALUE 050.00.
019000     COPY SNQTREC.
019100 PROCEDURE DIVISION.
019200******************************************************************
019300*    PROCEDURE DIVISION OVERVIEW                                 *
019400*    ---------------------------                                  *
019500*    ONE PASS OVER SNQTIN, ONE QUOTE ROW AT A TIME.  EACH ROW IS  *
019600*    PRICED BY A FIXED SEQUENCE OF THREE SUB-CALCULATIONS         *
019700*    (DISTANCE FACTOR, TRANSIT DAYS, THEN PRICE ITSELF) BEFORE    *
019800*    BEING STAMPED 'QUOTED' AND WRITTEN OUT - THERE IS NO SORT,   *
019900*    NO CONTROL BREAK AND NO CROSS-ROW DEPENDENCY ANYWHERE IN     *
020000*    THIS PROGRAM.  100-HOUSEKEEPING OWNS FILE OPENS AND THE      *
020100*    ONE-TIME RUN-DATE BUILD; 900-TERMINATION OWNS FILE CLOSES    *
020200*    AND THE OPERATOR SUMMARY COUNTS.                             *
020300******************************************************************
020400******************************************************************
020500*    000-MAIN-CONTROL DRIVES THE ENTIRE RUN - OPEN, PROCESS       *
020600*    EVERY QUOTE UNTIL END OF FILE, CLOSE, STOP.                  *
020700******************************************************************
020800 000-MAIN-CONTROL.
020900     PERFORM 100-HOUSEKEEPING
021000         THRU 100-HOUSEKEEPING-EXIT.
021100     PERFORM 200-PROCESS-QUOTE
021200         THRU 200-PROCESS-QUOTE-EXIT
021300         UNTIL END-OF-QUOTE-FILE.
021400     PERFORM 900-TERMINATION
021500         THRU 900-TERMINATION-EXIT.
021600     STOP RUN.
021700 100-HOUSEKEEPING.
021800     OPEN INPUT  QUOTE-IN-FILE.
021900     IF NOT QTIN-OK
022000         DISPLAY 'SNQTPRC - OPEN ERROR ON SNQTIN  ' WS-QTIN-STATUS
022100         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
022200     END-IF.
022300     OPEN OUTPUT QUOTE-OUT-FILE.
022400     IF NOT QTOUT-OK
022500         DISPLAY 'SNQTPRC - OPEN ERROR ON SNQTOUT '
022600            WS-QTOUT-STATUS
022700         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
022800     END-IF.
022900     ACCEPT WS-TODAY-DATE FROM DATE.
023000     PERFORM 150-WINDOW-CENTURY THRU 150-WINDOW-CENTURY-EXIT.
023100     ACCEPT WS-TS-HHMMSS FROM TIME.
023200     MOVE WS-TODAY-YY-OUT  TO WS-TODAY-YY-R.
023300     STRING WS-TODAY-CENTURY WS-TODAY-YY-OUT
023400         WS-TODAY-MM-OUT WS-TODAY-DD-OUT
023500         DELIMITED BY SIZE INTO WS-TS-CCYYMMDD.
023600     PERFORM 190-LOAD-TABLE-INDEXES
023700        THRU 190-LOAD-TABLE-INDEXES-EXIT.
023800 100-HOUSEKEEPING-EXIT.
023900     EXIT.
024000******************************************************************
024100*    Y2K CENTURY WINDOW - PIVOT YEAR 50.  ADDED 01/06/99 KTM      *
024200*    PER SFS-0241.  YEARS 00-49 ARE 20XX, YEARS 50-99 ARE 19XX.   *
024300******************************************************************
024400 150-WINDOW-CENTURY.
024500     IF WS-TODAY-YY IS LESS THAN 50
024600         MOVE 20 TO WS-TODAY-CENTURY
024700     ELSE
024800         MOVE 19 TO WS-TODAY-CENTURY
024900     END-IF.
025000     MOVE WS-TODAY-YY TO WS-TODAY-YY-OUT.
025100     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
025200     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
025300 150-WINDOW-CENTURY-EXIT.
025400     EXIT.
025500*----------------------------------------------------------------*
025600*    190-LOAD-TABLE-INDEXES - HOUSEKEEPING FOR THE SEARCH ALL     *
025700*    IN 250-CALC-TRANSIT-DAYS BELOW.  SEARCH ALL REQUIRES THE     *
025800*    TABLE'S ASCENDING-KEY INDEX BE SET BEFORE THE FIRST SEARCH   *
025900*    OF A RUN; TFT-ENTRY IS LOADED ONCE VIA VALUE CLAUSES AND     *
026000*    NEVER REWRITTEN, SO THIS ONLY NEEDS TO RUN ONCE PER STEP.    *
026100*----------------------------------------------------------------*
026200 190-LOAD-TABLE-INDEXES.
026300     SET TFT-IDX TO 1.
026400 190-LOAD-TABLE-INDEXES-EXIT.
026500     EXIT.
026600******************************************************************
026700*    200-PROCESS-QUOTE READS ONE QUOTE, PRICES IT AND WRITES      *
026800*    THE RESULT.  MALFORMED SHIPMENT TYPES ARE COUNTED AND        *
026900*    SKIPPED RATHER THAN ABENDING THE RUN.                        *
027000******************************************************************
027100 200-PROCESS-QUOTE.
027200     READ QUOTE-IN-FILE INTO SN-QUOTE-RECORD
027300         AT END
027400             MOVE 'Y' TO WS-EOF-SWITCH
027500             GO TO 200-PROCESS-QUOTE-EXIT
027600     END-READ.
027700     ADD 1 TO WS-QUOTES-READ-CT.
027800     PERFORM 220-CALC-DISTANCE-FACTOR
027900        THRU 220-CALC-DISTANCE-FACTOR-EXIT.
028000     PERFORM 250-CALC-TRANSIT-DAYS
028100        THRU 250-CALC-TRANSIT-DAYS-EXIT.
028200     IF WS-TABLE-INDEX = 0
028300*----------------------------------------------------------------*
028400*    WS-TABLE-INDEX IS LEFT AT ZERO BY 250-CALC-TRANSIT-DAYS      *
028500*    WHEN THE SHIPMENT-TYPE TABLE SEARCH FAILED - THAT ALREADY    *
028600*    DISPLAYED THE 'UNKNOWN SHIPMENT TYPE' CONSOLE MESSAGE, SO    *
028700*    ALL THIS BRANCH HAS TO DO IS BUMP THE REJECT COUNT AND SKIP  *
028800*    THE WRITE - THE ROW IS COUNTED BUT NEVER REACHES SNQTOUT.    *
028900*----------------------------------------------------------------*
029000         ADD 1 TO WS-QUOTES-REJECT-CT
029100         GO TO 200-PROCESS-QUOTE-EXIT
029200     END-IF.
029300     PERFORM 300-CALC-QUOTE-PRICE THRU 300-CALC-QUOTE-PRICE-EXIT.
029400     MOVE 'QUOTED'            TO QUO-QUOTE-STATUS.
029500     MOVE WS-TS-CCYYMMDD      TO QUO-QUOTE-DATE.
029600     PERFORM 700-WRITE-QUOTE-OUT THRU 700-WRITE-QUOTE-OUT-EXIT.
029700     ADD 1 TO WS-QUOTES-PRICED-CT.
029800 200-PROCESS-QUOTE-EXIT.
029900     EXIT.
030000******************************************************************
030100*    220-CALC-DISTANCE-FACTOR - SAME-STATE SHIPMENTS GET NO       *
030200*    DISTANCE UPCHARGE AND A 2 DAY BASE TRANSIT TIME.  CROSS-     *
030300*    STATE SHIPMENTS GET A FLAT DISTANCE ADD-ON AND A 5 DAY       *
030400*    BASE TRANSIT TIME.  REVISED 03/11/03 PER MEMO 03-04,         *
030500*    ORIGINALLY ADDED 09/14/97 PER MEMO 97-19.                    *
030600******************************************************************
030700 220-CALC-DISTANCE-FACTOR.
030800     IF QUO-ORIGIN-STATE = QUO-DEST-STATE
030900         MOVE 100.00 TO WS-DISTANCE-FACTOR
031000         MOVE 2       TO WS-BASE-TRANSIT-DAYS
031100     ELSE
031200         MOVE 300.00 TO WS-DISTANCE-FACTOR
031300         MOVE 5       TO WS-BASE-TRANSIT-DAYS
031400     END-IF.
031500 220-CALC-DISTANCE-FACTOR-EXIT.
031600     EXIT.
031700******************************************************************
031800*    250-CALC-TRANSIT-DAYS - SEARCH ALL AGAINST THE SHIPMENT-     *
031900*    TYPE FACTOR TABLE (TABLE LOOKUP REPLACED THE OLD SEQUENTIAL  *
032000*    IF-CHAIN PER MEMO 03-04) FOR THE TYPE'S TRANSIT-DAY          *
032100*    ADJUSTMENT, THEN APPLIES IT TO THE BASE DAYS SET BY          *
032200*    220-CALC-DISTANCE-FACTOR.  NO SHIPMENT MAY QUOTE AT LESS     *
032300*    THAN 1 DAY TRANSIT.  REVISED 03/11/03 PER MEMO 03-04.        *
032400******************************************************************
032500 250-CALC-TRANSIT-DAYS.
032600*----------------------------------------------------------------*
032700*    SEARCH ALL, NOT A LINEAR SEARCH - TFT-ENTRY IS LOADED FROM    *
032800*    VALUE CLAUSES ALREADY IN TFT-SHIPMENT-TYPE ASCENDING ORDER    *
032900*    (SEE TYPE-FACTOR-TABLE-VALUES ABOVE), WHICH IS WHAT THE       *
033000*    ASCENDING KEY IS ON TFT-ENTRY DECLARES AND WHAT SEARCH ALL    *
033100*    REQUIRES TO BINARY-SEARCH CORRECTLY.  190-LOAD-TABLE-INDEXES  *
033200*    SET THE STARTING INDEX ONCE AT STEP START.                   *
033300*----------------------------------------------------------------*
033400     SET WS-TABLE-INDEX TO 0.
033500     SET TFT-IDX TO 1.
033600     SEARCH ALL TFT-ENTRY
033700         AT END
033800             DISPLAY 'SNQTPRC - UNKNOWN SHIPMENT TYPE '
033900                 QUO-SHIPMENT-TYPE
034000         WHEN TFT-SHIPMENT-TYPE (TFT-IDX) = QUO-SHIPMENT-TYPE
034100             SET WS-TABLE-INDEX TO TFT-IDX
034200     END-SEARCH.
034300     IF WS-TABLE-INDEX = 0
034400         GO TO 250-CALC-TRANSIT-DAYS-EXIT
034500     END-IF.
034600     COMPUTE QUO-ESTIMATED-TRANSIT-DAYS =
034700         WS-BASE-TRANSIT-DAYS
034800         + TFT-TRANSIT-ADJ-CD (WS-TABLE-INDEX) - 2.
034900     IF QUO-ESTIMATED-TRANSIT-DAYS IS LESS THAN 1
035000         MOVE 1 TO QUO-ESTIMATED-TRANSIT-DAYS
035100     END-IF.
035200 250-CALC-TRANSIT-DAYS-EXIT.
035300     EXIT.
035400******************************************************************
035500*    300-CALC-QUOTE-PRICE - FLAT BASE PRICE PLUS WEIGHT ADD-ON,   *
035600*    DISTANCE ADD-ON AND SHIPMENT-TYPE ADD-ON.  REPLACES THE      *
035700*    OLD MULTIPLICATIVE RATE FORMULA - SEE CHANGE LOG DLW003,     *
035800*    RATE COMMITTEE MEMO 03-04.                                  *
035900******************************************************************
036000 300-CALC-QUOTE-PRICE.
036100     MOVE TFT-FACTOR (WS-TABLE-INDEX) TO WS-TYPE-FACTOR.
036200     COMPUTE QUO-ESTIMATED-PRICE ROUNDED =
036300         WS-BASE-PRICE
036400         + (QUO-WEIGHT * WS-RATE-PER-LB)
036500         + WS-DISTANCE-FACTOR
036600         + WS-TYPE-FACTOR.
036700 300-CALC-QUOTE-PRICE-EXIT.
036800     EXIT.
036900******************************************************************
037000*    700-WRITE-QUOTE-OUT BUILDS THE QUOTE NUMBER (IF NOT ALREADY  *
037100*    ASSIGNED BY THE UPSTREAM QUOTE-INTAKE SYSTEM) AND WRITES     *
037200*    THE PRICED QUOTE RECORD.                                     *
037300******************************************************************
037400 700-WRITE-QUOTE-OUT.
037500     IF QUO-QUOTE-NUMBER-X = SPACES
037600*----------------------------------------------------------------*
037700*    MOST QUOTE ROWS ARRIVE WITH THE QUOTE NUMBER ALREADY         *
037800*    ASSIGNED BY THE UPSTREAM INTAKE SYSTEM - THIS BRANCH ONLY    *
037900*    FIRES FOR THE MINORITY OF ROWS (TYPICALLY SALES-DESK PHONE   *
038000*    QUOTES KEYED DIRECTLY INTO THE FEED) THAT LEFT IT BLANK.     *
038100*    THE MANUFACTURED NUMBER IS TIMESTAMP-BASED RATHER THAN A     *
038200*    SEQUENTIAL COUNTER SO TWO CONCURRENT RUNS OF THIS STEP -     *
038300*    WHICH THIS SHOP DOES NOT DO, BUT NOTHING IN THE JCL STOPS    *
038400*    IT - CANNOT COLLIDE ON THE SAME QUOTE NUMBER.                *
038500*----------------------------------------------------------------*
038600         MOVE 'QT' TO QUO-NUM-LITERAL
038700         STRING WS-TS-CCYYMMDD WS-TS-HHMMSS
038800             DELIMITED BY SIZE INTO QUO-NUM-TIMESTAMP
038900     END-IF.
039000     WRITE QUOTE-OUT-REC FROM SN-QUOTE-RECORD.
039100     IF NOT QTOUT-OK
039200         DISPLAY 'SNQTPRC - WRITE ERROR ON SNQTOUT '
039300            WS-QTOUT-STATUS
039400         PERFORM 950-ABEND-RUN THRU 950-ABEND-RUN-EXIT
039500     END-IF.
039600 700-WRITE-QUOTE-OUT-EXIT.
039700     EXIT.
039800******************************************************************
039900*    900-TERMINATION - CLOSE FILES AND DISPLAY RUN COUNTS.        *
040000*    THE THREE COUNTS DISPLAYED HERE ARE THE FIRST THING THE      *
040100*    OPERATOR CHECKS AFTER THIS STEP - QUOTES READ SHOULD ALWAYS  *
040200*    EQUAL QUOTES PRICED PLUS QUOTES REJECTED, AND A NONZERO      *
040300*    REJECT COUNT ON A ROUTINE NIGHTLY RUN (AS OPPOSED TO A ONE-  *
040400*    TIME FEED PROBLEM) IS WORTH A CALL TO THE INTAKE TEAM.       *
040500******************************************************************
040600 900-TERMINATION.
040700     CLOSE QUOTE-IN-FILE
040800           QUOTE-OUT-FILE.
040900     DISPLAY 'SNQTPRC - QUOTES READ    ' WS-QUOTES-READ-CT.
041000     DISPLAY 'SNQTPRC - QUOTES PRICED  ' WS-QUOTES-PRICED-CT.
041100     DISPLAY 'SNQTPRC - QUOTES REJECTED' WS-QUOTES-REJECT-CT.
041200 900-TERMINATION-EXIT.
041300     EXIT.
041400 950-ABEND-RUN.
041500     DISPLAY 'SNQTPRC - ABNORMAL TERMINATION'.
041600     CLOSE QUOTE-IN-FILE QUOTE-OUT-FILE.
041700     MOVE 16 TO RETURN-CODE.
041800     STOP RUN.
041900 950-ABEND-RUN-EXIT.
042000     EXIT.
042100******************************************************************
042200*    END OF PROGRAM SNQTPRC.                                     *
042300*                                                                 *
042400*    IF THE RATE COMMITTEE ADDS A NEW SHIPMENT TYPE, ADD IT AS A  *
042500*    NEW FILLER ROW IN TYPE-FACTOR-TABLE-VALUES ABOVE, KEEPING    *
042600*    THE ROWS IN ASCENDING TFT-SHIPMENT-TYPE ORDER - SEARCH ALL   *
042700*    ON TFT-ENTRY REQUIRES THE TABLE STAY SORTED ON ITS ASCENDING *
042800*    KEY OR THE BINARY SEARCH WILL SILENTLY MISS ROWS.  IF A NEW  *
042900*    DISTANCE BAND IS EVER NEEDED BEYOND THE CURRENT SAME-STATE/  *
043000*    CROSS-STATE SPLIT, ADD IT TO 220-CALC-DISTANCE-FACTOR - DO   *
043100*    NOT TRY TO FOLD IT INTO THE SHIPMENT-TYPE TABLE, WHICH THE   *
043200*    RATE COMMITTEE HAS ALWAYS TREATED AS A SEPARATE CONCERN.     *
043300******************************************************************
